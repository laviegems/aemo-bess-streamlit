000100*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000200*
000300* Record Definition For Clean Measurement
000400*          File
000500*    Sorted ascending by Duid, Timestamp
000600*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000700* File size 40 bytes.  Max 288 intervals per Duid per day.
000800*
000900*THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100*04/12/25 dcl - Created.
001200*
001300  01  SC-Measurement-Record.
001400*       yyyy-mm-dd hh:mm.
001500      03  Mr-Timestamp        pic x(16).
001600*       Generating unit code.
001700      03  Mr-Duid             pic x(10).
001800*       Power MW, signed, 3 decimals.
001900      03  Mr-Power-Mw         pic s9(6)v9(3).
002000      03  filler              pic x(5).
