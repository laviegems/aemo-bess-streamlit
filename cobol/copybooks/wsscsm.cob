000100*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000200*
000300* Record Definitions For Daily Summary
000400*      And Outage Detail Files
000500*    One Summary per Duid per day, zero
000600*    or more Outage details per Duid.
000700*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000800* Summary rec 104 bytes.  Outage rec 52 bytes.
000900*
001000*THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200*05/12/25 dcl - Created.
001300*
001400  01  SC-Summary-Record.
001500      03  Sm-Duid             pic x(10).
001600      03  Sm-Day              pic x(10).
001700      03  Sm-N-Rows           pic 9(5).
001800      03  Sm-P-Min            pic s9(6)v99.
001900      03  Sm-P-Max            pic s9(6)v99.
002000      03  Sm-P-Mean           pic s9(6)v99.
002100      03  Sm-Energy-Mwh       pic s9(7)v99.
002200      03  Sm-Zero-Frac        pic 9v9(4).
002300      03  Sm-Neg-Frac         pic 9v9(4).
002400      03  Sm-Ramp-Max         pic 9(6)v99.
002500      03  Sm-Ramp-95p         pic 9(6)v99.
002600      03  Sm-Outage-Count     pic 9(3).
002700      03  Sm-Outage-Points    pic 9(5).
002800      03  Sm-Anomalies        pic 9(4).
002900*       Y/N - negative dispatch, large ramp, outages, anomalies.
003000      03  Sm-Note-Flags.
003100          05  Sm-Flag-Negative    pic x.
003200          05  Sm-Flag-Large-Ramp  pic x.
003300          05  Sm-Flag-Outages     pic x.
003400          05  Sm-Flag-Anomalies   pic x.
003500      03  filler              pic x(4).
003600*
003700  01  SC-Outage-Record.
003800      03  Ot-Duid             pic x(10).
003900      03  Ot-Start            pic x(16).
004000      03  Ot-End              pic x(16).
004100      03  Ot-Points           pic 9(4).
004200      03  filler              pic x(6).
