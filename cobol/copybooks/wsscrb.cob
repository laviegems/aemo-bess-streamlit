000100*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000200*
000300* Record Definition For Raw Dispatch
000400*          Banner File
000500*    Normalised fixed fields only
000600*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000700* File size 50 bytes.
000800*
000900*THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100*04/12/25 dcl - Created.
001200*
001300  01  SC-Raw-Banner-Record.
001400*       C, I or D - only D rows are data.
001500      03  Rb-Row-Type         pic x.
001600*       yyyy-mm-dd hh:mm, end of the 5 min interval.
001700      03  Rb-Settlement-Date  pic x(16).
001800*       Generating unit code, upper cased on ingest.
001900      03  Rb-Duid             pic x(10).
002000*       Instantaneous power MW, may be negative.
002100      03  Rb-Scada-Value      pic s9(6)v9(3).
002200      03  filler              pic x(14).
