000100*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000200*
000300* Record Definition For Duid Record Count
000400*          File
000500*    Top 50 by count, descending.
000600*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000700* File size 20 bytes.
000800*
000900*THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100*06/12/25 dcl - Created.
001200*
001300  01  SC-Duid-Count-Record.
001400      03  Dc-Duid             pic x(10).
001500      03  Dc-Count            pic 9(7).
001600      03  filler              pic x(3).
