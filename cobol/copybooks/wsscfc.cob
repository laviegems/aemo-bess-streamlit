000100*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000200*
000300* Record Definitions For Next Day Forecast
000400*      And Ramp Alert Files
000500*    288 Forecast recs per Duid, zero or
000600*    more Ramp Alert recs per Duid.
000700*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000800* Forecast rec 40 bytes.  Ramp alert rec 40 bytes.
000900*
001000*THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200*06/12/25 dcl - Created.
001300*
001400  01  SC-Forecast-Record.
001500*       Next day interval, 288 per Duid starting 00:00.
001600      03  Fc-Timestamp        pic x(16).
001700      03  Fc-Duid             pic x(10).
001800      03  Fc-Power-Hat-Mw     pic s9(6)v9(3).
001900      03  filler              pic x(5).
002000*
002100  01  SC-Ramp-Alert-Record.
002200      03  Ra-Timestamp        pic x(16).
002300      03  Ra-Duid             pic x(10).
002400      03  Ra-Pred-Ramp-Mw     pic 9(6)v9(3).
002500      03  filler              pic x(5).
