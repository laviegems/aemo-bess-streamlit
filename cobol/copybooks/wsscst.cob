000100*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000200*
000300* Record Definition For Operator Status
000400*          File
000500*    One line per day, idempotent write.
000600*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000700* File size 254 bytes.
000800*
000900*THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100*07/12/25 dcl - Created.
001200*
001300  01  SC-Status-Record.
001400      03  St-Day              pic x(10).
001500      03  St-Message          pic x(240).
001600      03  filler              pic x(4).
