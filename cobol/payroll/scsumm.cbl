000100******************************************************************
000200**                                                               *
000300**                 SCADA Telemetry     Daily Summary             *
000400**        Reads one day of clean, sorted measurements and        *
000500**        produces the per-Duid statistical summary, outage       *
000600**        log and operator print used by the forecast step       *
000700**        and by Status.                                          *
000800**                                                               *
000900******************************************************************
001000**
001100   IDENTIFICATION          DIVISION.
001200*================================
001300**
001400       PROGRAM-ID.         SCSUMM.
001500**
001600       AUTHOR.             R J HARGREAVES.
001700**
001800       INSTALLATION.       APPLEWOOD COMPUTERS.
001900**
002000       DATE-WRITTEN.       11/03/89.
002100**
002200       DATE-COMPILED.
002300**
002400       SECURITY.           COPYRIGHT (C) 1989-2026 AND LATER, APPLEWOOD
002500*                         COMPUTERS.  DISTRIBUTED UNDER THE GNU
002600*                         GENERAL PUBLIC LICENSE.  SEE THE FILE
002700*                         COPYING FOR DETAILS.
002800**
002900*    REMARKS.            SECOND PASS OF THE SCADA NIGHTLY SUITE.
003000*                        READS MEASURE-FILE (STITCH'S OUTPUT, SORTED
003100*                        BY DUID/TIMESTAMP), CONTROL-BREAKS ON DUID
003200*                        AND WORKS OUT MIN/MEAN/MAX POWER, ENERGY,
003300*                        RAMP STATISTICS, OUTAGE RUNS AND ROLLING
003400*                        ANOMALY COUNTS FOR EACH UNIT, THEN PRINTS
003500*                        THE DAILY OPERATIONAL SUMMARY.
003600**
003700*    CALLED MODULES.     NONE.
003800**
003900*    FILES USED.         MEASURE-FILE     CLEAN MEASUREMENTS I/P.
004000*                        SUMMARY-FILE     PER-DUID SUMMARY O/P.
004100*                        OUTAGE-FILE      OUTAGE DETAIL O/P.
004200*                        REPORT-FILE      PRINTED SUMMARY O/P.
004300**
004400*    ERROR MESSAGES USED.
004500*                        SC021 - SC024.
004600****
004700* CHANGES:
004800* 11/03/89 rjh - 1.0.00 CREATED.
004900* 09/08/94 rjh -    .01 RAMP-MAX NOW HELD TO 3 DECIMALS TO MATCH
005000*                       THE METER READING PRECISION.
005100* 14/01/99 kc  - 2.0.00 Y2K - SETTLEMENT DAY NO LONGER CARRIED AS A
005200*                       2-DIGIT YEAR ANYWHERE IN THIS PROGRAM.
005300* 30/07/08 vbc -    .01 95TH PERCENTILE RAMP ADDED ALONGSIDE THE
005400*                       EXISTING RAMP-MAX - ASKED FOR BY SYSTEM
005500*                       OPERATIONS TO SPOT CREEPING VOLATILITY.
005600* 21/04/15 vbc -    .02 ROLLING ANOMALY COUNT ADDED - POPULATION
005700*                       STANDARD DEVIATION OF THE TRAILING 12 RAMPS,
005800*                       NO SQRT VERB ON THIS COMPILER SO A NEWTON
005900*                       ITERATION DOES THE WORK (SEE 8000).
006000* 05/12/25 dcl - 3.3.00 REBUILT FOR THE NEW SCADA TELEMETRY SUITE.
006100*                       OUTAGE RUN DETECTION AND THE NOTES LINE ON
006200*                       THE PRINTED SUMMARY ARE BOTH NEW.
006300* 02/02/26 dcl -    .01 REPORT NOW STARTS ON A FRESH FORM - PRINT
006400*                       OPERATOR COMPLAINED THE FIRST PAGE WAS
006500*                       RUNNING ON FROM WHATEVER WAS LEFT IN THE
006600*                       SPOOLER.  UNUSED ROW-TYPE CLASS TAKEN OUT -
006700*                       THIS PROGRAM NEVER READS A ROW-TYPE BYTE.
006800* 09/02/26 dcl -    .02 UPSI-0 TEST-MODE SWITCH TAKEN OUT OF SPECIAL-
006900*                       NAMES - NOTHING IN THIS PROGRAM EVER TESTED IT.
007000*                       PROG-NAME NOW DISPLAYED AT START-UP, THE WAY
007100*                       BUILD-CBASIC ALWAYS HAS.
007200****
007300***********************************************************************
007400**
007500* Copyright Notice.
007600* ****************
007700**
007800* These files and programs are part of the Applewood Computers SCADA
007900* Telemetry Batch Suite and are copyright (c) Applewood Computers,
008000* 1989-2026 and later.
008100**
008200* This program is free software; you can redistribute it and/or modify it
008300* under the terms of the GNU General Public License as published by the
008400* Free Software Foundation; version 3 and later.
008500**
008600* This program is distributed in the hope that it will be useful, but
008700* WITHOUT ANY WARRANTY; without even the implied warranty of
008800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
008900* General Public License for more details.
009000**
009100***********************************************************************
009200**
009300   ENVIRONMENT             DIVISION.
009400*================================
009500**
009600   CONFIGURATION           SECTION.
009700   SPECIAL-NAMES.
009800       C01                 IS TOP-OF-FORM.
009900**
010000   INPUT-OUTPUT            SECTION.
010100   FILE-CONTROL.
010200       SELECT MEASURE-FILE    ASSIGN TO "MEASFILE"
010300                              ORGANIZATION LINE SEQUENTIAL
010400                              FILE STATUS IS WS-Meas-Status.
010500**
010600       SELECT SUMMARY-FILE    ASSIGN TO "SUMMFILE"
010700                              ORGANIZATION LINE SEQUENTIAL
010800                              FILE STATUS IS WS-Summ-Status.
010900**
011000       SELECT OUTAGE-FILE     ASSIGN TO "OUTGFILE"
011100                              ORGANIZATION LINE SEQUENTIAL
011200                              FILE STATUS IS WS-Outg-Status.
011300**
011400       SELECT REPORT-FILE     ASSIGN TO "SUMMRPT"
011500                              ORGANIZATION LINE SEQUENTIAL
011600                              FILE STATUS IS WS-Rept-Status.
011700**
011800   DATA                    DIVISION.
011900*================================
012000**
012100   FILE                    SECTION.
012200**
012300   FD  MEASURE-FILE.
012400       COPY "wsscmr.cob".
012500**
012600   FD  SUMMARY-FILE.
012700   01  SF-Summary-Line         PIC X(104).
012800**
012900   FD  OUTAGE-FILE.
013000   01  OF-Outage-Line          PIC X(52).
013100**
013200   FD  REPORT-FILE.
013300   01  SC-Report-Line          PIC X(132).
013400**
013500   WORKING-STORAGE SECTION.
013600*-----------------------
013700   77  Prog-Name               PIC X(17) VALUE "SCSUMM (3.3.00)".
013800**
013900*     Work copies of the Summary and Outage records - built up here
014000*     field by field, then moved onto the FD record just ahead of
014100*     the WRITE.  Keeps the file buffers themselves untouched by
014200*     anything except the one MOVE.
014300**
014400       COPY "wsscsm.cob".
014500**
014600   01  WS-Status-Bytes.
014700       03  WS-Meas-Status      PIC XX     VALUE ZERO.
014800       03  WS-Summ-Status      PIC XX     VALUE ZERO.
014900       03  WS-Outg-Status      PIC XX     VALUE ZERO.
015000       03  WS-Rept-Status      PIC XX     VALUE ZERO.
015100       03  FILLER              PIC X(4)   VALUE SPACES.
015200**
015300   01  WS-Switches.
015400       03  WS-Meas-Eof         PIC X      VALUE "N".
015500           88  Meas-Eof                   VALUE "Y".
015600       03  WS-Swap-Made        PIC X      VALUE "N".
015700           88  Swap-Made                  VALUE "Y".
015800           88  No-Swap-Made               VALUE "N".
015900       03  FILLER              PIC X(5)   VALUE SPACES.
016000**
016100   01  WS-Counters.
016200       03  WS-Rows-Read        BINARY-LONG UNSIGNED VALUE ZERO.
016300       03  WS-Rows-Edited-Out  BINARY-LONG UNSIGNED VALUE ZERO.
016400       03  WS-Rows-Written     BINARY-LONG UNSIGNED VALUE ZERO.
016500       03  WS-Rows-Written-Ed REDEFINES WS-Rows-Written
016600                                 PIC 9(10).
016700       03  WS-Duids-Processed  BINARY-SHORT UNSIGNED VALUE ZERO.
016800       03  WS-Duids-Processed-Ed REDEFINES WS-Duids-Processed
016900                                 PIC 9(4).
017000       03  FILLER              PIC X(4)   VALUE SPACES.
017100**
017200   01  WS-Current-Duid-Area.
017300       03  WS-Cur-Duid         PIC X(10).
017400       03  FILLER              PIC X(6)   VALUE SPACES.
017500**
017600*     Settlement day is the same for every Duid in the file - taken
017700*     off the first row read and held for the header line and every
017800*     Summary record written after it.
017900**
018000   01  WS-Run-Day-Area.
018100       03  WS-Run-Day-Raw      PIC X(16).
018200       03  WS-Run-Day-Split REDEFINES WS-Run-Day-Raw.
018300           05  WS-Run-Day      PIC X(10).
018400           05  FILLER          PIC X(6).
018500       03  FILLER              PIC X(4)   VALUE SPACES.
018600**
018700   01  WS-Per-Duid-Accum.
018800       03  WS-Num-Pts          BINARY-SHORT UNSIGNED VALUE ZERO.
018900       03  WS-Sum-Power        PIC S9(9)V9(3) COMP-3 VALUE ZERO.
019000       03  WS-Zero-Count       BINARY-SHORT UNSIGNED VALUE ZERO.
019100       03  WS-Neg-Count        BINARY-SHORT UNSIGNED VALUE ZERO.
019200       03  WS-P-Min            PIC S9(6)V9(3) COMP-3 VALUE ZERO.
019300       03  WS-P-Max            PIC S9(6)V9(3) COMP-3 VALUE ZERO.
019400       03  WS-P-Mean           PIC S9(6)V99   COMP-3 VALUE ZERO.
019500       03  WS-Energy-Mwh       PIC S9(7)V99   COMP-3 VALUE ZERO.
019600       03  WS-Zero-Frac        PIC 9V9(4)     COMP-3 VALUE ZERO.
019700       03  WS-Neg-Frac         PIC 9V9(4)     COMP-3 VALUE ZERO.
019800       03  FILLER              PIC X(4)   VALUE SPACES.
019900**
020000*     One entry per interval read for the Duid now in progress -
020100*     288 is a full day of 5 minute readings, the most any one
020200*     Duid can have.
020300**
020400   01  WS-Power-Series.
020500       03  WS-Power-Entry      OCCURS 288 TIMES PIC S9(6)V9(3).
020600       03  FILLER              PIC X(4)   VALUE SPACES.
020700**
020800   01  WS-Timestamp-Series.
020900       03  WS-Timestamp-Entry  OCCURS 288 TIMES PIC X(16).
021000       03  FILLER              PIC X(4)   VALUE SPACES.
021100**
021200   01  WS-Ramp-Accum.
021300       03  WS-Num-Ramp         BINARY-SHORT UNSIGNED VALUE ZERO.
021400       03  WS-Ramp-Max         PIC 9(6)V9(3) COMP-3 VALUE ZERO.
021500       03  WS-Ramp-95p         PIC 9(6)V99   COMP-3 VALUE ZERO.
021600       03  WS-Pt-Sub           BINARY-SHORT UNSIGNED VALUE ZERO.
021700       03  WS-Ramp-Temp        PIC 9(6)V9(3) COMP-3 VALUE ZERO.
021800       03  FILLER              PIC X(4)   VALUE SPACES.
021900**
022000*     Delta(i) = Power(i) - Power(i-1), signed - feeds the anomaly
022100*     check.  Ramp(i) is its unsigned twin - moving a negative
022200*     delta into an unsigned field drops the sign for free, so no
022300*     separate ABS step is needed.
022400**
022500   01  WS-Delta-Series.
022600       03  WS-Delta-Entry      OCCURS 287 TIMES PIC S9(6)V9(3).
022700       03  FILLER              PIC X(4)   VALUE SPACES.
022800**
022900   01  WS-Ramp-Series.
023000       03  WS-Ramp-Entry       OCCURS 287 TIMES PIC 9(6)V9(3).
023100       03  FILLER              PIC X(4)   VALUE SPACES.
023200**
023300   01  WS-Pctl-Area.
023400       03  WS-Pctl-H           PIC S9(5)V9(4) COMP-3 VALUE ZERO.
023500       03  WS-Pctl-Lo-Idx      BINARY-SHORT UNSIGNED VALUE ZERO.
023600       03  WS-Pctl-Hi-Idx      BINARY-SHORT UNSIGNED VALUE ZERO.
023700       03  WS-Pctl-Frac        PIC S9V9(4)    COMP-3 VALUE ZERO.
023800       03  FILLER              PIC X(4)   VALUE SPACES.
023900**
024000   01  WS-Outage-Accum.
024100       03  WS-Outage-Count     BINARY-SHORT UNSIGNED VALUE ZERO.
024200       03  WS-Outage-Points    BINARY-SHORT UNSIGNED VALUE ZERO.
024300       03  WS-Run-Len          BINARY-SHORT UNSIGNED VALUE ZERO.
024400       03  WS-Run-Start-Sub    BINARY-SHORT UNSIGNED VALUE ZERO.
024500       03  WS-Run-End-Sub      BINARY-SHORT UNSIGNED VALUE ZERO.
024600       03  FILLER              PIC X(4)   VALUE SPACES.
024700**
024800   01  WS-Anomaly-Accum.
024900       03  WS-Anomaly-Count    BINARY-SHORT UNSIGNED VALUE ZERO.
025000       03  WS-Delta-Idx        BINARY-SHORT UNSIGNED VALUE ZERO.
025100       03  WS-Win-Start        BINARY-SHORT UNSIGNED VALUE ZERO.
025200       03  WS-Win-Size         BINARY-SHORT UNSIGNED VALUE ZERO.
025300       03  WS-Win-Sub          BINARY-SHORT UNSIGNED VALUE ZERO.
025400       03  FILLER              PIC X(4)   VALUE SPACES.
025500**
025600   01  WS-Window-Stats.
025700       03  WS-Win-Sum          PIC S9(8)V9(4) COMP-3 VALUE ZERO.
025800       03  WS-Win-Mean         PIC S9(6)V9(4) COMP-3 VALUE ZERO.
025900       03  WS-Win-Sumsq        PIC S9(9)V9(4) COMP-3 VALUE ZERO.
026000       03  WS-Win-Dev          PIC S9(6)V9(4) COMP-3 VALUE ZERO.
026100       03  WS-Win-Sd           PIC S9(6)V9(4) COMP-3 VALUE ZERO.
026200       03  WS-Win-Zscore       PIC S9(4)V9(4) COMP-3 VALUE ZERO.
026300       03  FILLER              PIC X(4)   VALUE SPACES.
026400**
026500*     Newton-Raphson square root - this compiler has no SQRT verb.
026600*     20 iterations, always - plenty for the range of values a
026700*     ramp variance can take and cheaper than coding a convergence
026800*     test.
026900**
027000   01  WS-Sqrt-Work.
027100       03  WS-Sqrt-Input       PIC S9(9)V9(6) COMP-3 VALUE ZERO.
027200       03  WS-Sqrt-Guess       PIC S9(9)V9(6) COMP-3 VALUE ZERO.
027300       03  WS-Sqrt-Next        PIC S9(9)V9(6) COMP-3 VALUE ZERO.
027400       03  WS-Sqrt-Result      PIC S9(9)V9(6) COMP-3 VALUE ZERO.
027500       03  WS-Sqrt-Iter        BINARY-SHORT UNSIGNED VALUE ZERO.
027600       03  FILLER              PIC X(4)   VALUE SPACES.
027700**
027800   01  WS-Ramp-Threshold-Area.
027900       03  WS-Ramp-Threshold   PIC 9(6)V9(3) COMP-3 VALUE ZERO.
028000       03  FILLER              PIC X(4)   VALUE SPACES.
028100**
028200   01  WS-Grand-Totals.
028300       03  WS-T-Duids          BINARY-SHORT UNSIGNED VALUE ZERO.
028400       03  WS-T-Rows           BINARY-LONG UNSIGNED VALUE ZERO.
028500       03  WS-T-Energy         PIC S9(9)V99 COMP-3 VALUE ZERO.
028600       03  WS-T-Anom           BINARY-LONG UNSIGNED VALUE ZERO.
028700       03  FILLER              PIC X(4)   VALUE SPACES.
028800**
028900   01  WS-Notes-Work.
029000       03  WS-Notes-Text       PIC X(100) VALUE SPACES.
029100       03  WS-Notes-Ptr        BINARY-SHORT UNSIGNED VALUE 1.
029200       03  FILLER              PIC X(4)   VALUE SPACES.
029300**
029400*     Printed summary line layouts - one group per printed line,
029500*     moved onto SC-Report-Line and written as found.
029600**
029700   01  WS-Hdr1-Line.
029800       03  FILLER              PIC X(40) VALUE
029900           "AEMO DAILY OPERATIONAL SUMMARY         ".
030000       03  FILLER              PIC X(5)   VALUE "DAY: ".
030100       03  WS-H1-Day           PIC X(10).
030200       03  FILLER              PIC X(10)  VALUE SPACES.
030300**
030400   01  WS-Hdr2-Line.
030500       03  FILLER              PIC X(56)  VALUE ALL "=".
030600       03  FILLER              PIC X(4)   VALUE SPACES.
030700**
030800   01  WS-Duid-Line.
030900       03  FILLER              PIC X(6)   VALUE "DUID: ".
031000       03  WS-D-Duid           PIC X(10).
031100       03  FILLER              PIC X(10)  VALUE SPACES.
031200**
031300   01  WS-Rows-Line.
031400       03  FILLER              PIC X(9)   VALUE "  ROWS:  ".
031500       03  WS-R-Rows-Ed        PIC ZZZZ9.
031600       03  FILLER              PIC X(10)  VALUE SPACES.
031700**
031800   01  WS-Power-Line.
031900       03  FILLER              PIC X(13)  VALUE "  POWER MW   ".
032000       03  FILLER              PIC X(5)   VALUE "MIN: ".
032100       03  WS-P-Min-Ed         PIC -ZZZZZ9.99.
032200       03  FILLER              PIC X(2)   VALUE SPACES.
032300       03  FILLER              PIC X(6)   VALUE "MEAN: ".
032400       03  WS-P-Mean-Ed        PIC -ZZZZZ9.99.
032500       03  FILLER              PIC X(2)   VALUE SPACES.
032600       03  FILLER              PIC X(5)   VALUE "MAX: ".
032700       03  WS-P-Max-Ed         PIC -ZZZZZ9.99.
032800       03  FILLER              PIC X(10)  VALUE SPACES.
032900**
033000   01  WS-Energy-Line.
033100       03  FILLER              PIC X(14)  VALUE "  ENERGY MWH: ".
033200       03  WS-E-Energy-Ed      PIC -ZZZZZZ9.99.
033300       03  FILLER              PIC X(10)  VALUE SPACES.
033400**
033500   01  WS-Pct-Line.
033600       03  FILLER              PIC X(18)  VALUE "  ZERO-OUTPUT PCT:".
033700       03  FILLER              PIC X      VALUE SPACE.
033800       03  WS-Zero-Pct-Ed      PIC ZZ9.9.
033900       03  FILLER              PIC X(3)   VALUE SPACES.
034000       03  FILLER              PIC X(13)  VALUE "NEGATIVE PCT:".
034100       03  FILLER              PIC X      VALUE SPACE.
034200       03  WS-Neg-Pct-Ed       PIC Z9.99.
034300       03  FILLER              PIC X(10)  VALUE SPACES.
034400**
034500   01  WS-Ramp-Line.
034600       03  FILLER              PIC X(17)  VALUE "  RAMP MW/5MIN   ".
034700       03  FILLER              PIC X(6)   VALUE "95TH: ".
034800       03  WS-Ramp95-Ed        PIC ZZZZZ9.99.
034900       03  FILLER              PIC X(3)   VALUE SPACES.
035000       03  FILLER              PIC X(5)   VALUE "MAX: ".
035100       03  WS-RampMax-Ed       PIC ZZZZZ9.99.
035200       03  FILLER              PIC X(10)  VALUE SPACES.
035300**
035400   01  WS-Outage-Line.
035500       03  FILLER              PIC X(18)  VALUE "  OUTAGE SEGMENTS:".
035600       03  FILLER              PIC X      VALUE SPACE.
035700       03  WS-Outg-Seg-Ed      PIC ZZ9.
035800       03  FILLER              PIC X(3)   VALUE SPACES.
035900       03  FILLER              PIC X(14)  VALUE "(TOTAL POINTS ".
036000       03  WS-Outg-Pts-Ed      PIC ZZZZ9.
036100       03  FILLER              PIC X      VALUE ")".
036200       03  FILLER              PIC X(10)  VALUE SPACES.
036300**
036400   01  WS-Notes-Line.
036500       03  FILLER              PIC X(9)   VALUE "  NOTES: ".
036600       03  WS-Notes-Display    PIC X(100).
036700       03  FILLER              PIC X(10)  VALUE SPACES.
036800**
036900   01  WS-Totals-Line.
037000       03  FILLER              PIC X(14)  VALUE "GRAND TOTALS: ".
037100       03  FILLER              PIC X(7)   VALUE "DUIDS: ".
037200       03  WS-T-Duids-Ed       PIC ZZZ9.
037300       03  FILLER              PIC X(2)   VALUE SPACES.
037400       03  FILLER              PIC X(6)   VALUE "ROWS: ".
037500       03  WS-T-Rows-Ed        PIC ZZZZZZ9.
037600       03  FILLER              PIC X(2)   VALUE SPACES.
037700       03  FILLER              PIC X(13)  VALUE "ENERGY MWH: ".
037800       03  WS-T-Energy-Ed      PIC -ZZZZZZZ9.99.
037900       03  FILLER              PIC X(2)   VALUE SPACES.
038000       03  FILLER              PIC X(11)  VALUE "ANOMALIES: ".
038100       03  WS-T-Anom-Ed        PIC ZZZZ9.
038200       03  FILLER              PIC X(10)  VALUE SPACES.
038300**
038400   01  Error-Messages.
038500       03  SC021               PIC X(30)
038600                                 VALUE "SC021 Measure file missing-".
038700       03  SC022               PIC X(30)
038800                                 VALUE "SC022 Summary file open error-".
038900       03  SC023               PIC X(30)
039000                                 VALUE "SC023 Outage file open error-".
039100       03  SC024               PIC X(30)
039200                                 VALUE "SC024 Report file open error-".
039300       03  FILLER              PIC X(4)   VALUE SPACES.
039400**
039500   PROCEDURE               DIVISION.
039600*========================
039700**
039800   0000-Main SECTION.
039900******************
040000       DISPLAY  Prog-Name " Starting".
040100       PERFORM  1000-Initialise THRU 1000-Initialise-Exit.
040200       DISPLAY  "SCSUMM ROWS READ       = " WS-Rows-Read.
040300       DISPLAY  "SCSUMM ROWS EDITED OUT = " WS-Rows-Edited-Out.
040400       DISPLAY  "SCSUMM DUIDS PROCESSED = " WS-Duids-Processed.
040500       DISPLAY  "SCSUMM ROWS WRITTEN    = " WS-Rows-Written.
040600       MOVE     ZERO TO RETURN-CODE.
040700       GOBACK.
040800   0000-Main-Exit.
040900       EXIT.
041000**
041100   1000-Initialise SECTION.
041200*************************
041300       OPEN     INPUT MEASURE-FILE.
041400       IF       WS-Meas-Status = "00"
041500                GO TO 1010-Open-Outputs.
041600       DISPLAY  SC021 WS-Meas-Status.
041700       MOVE     16 TO RETURN-CODE.
041800       GOBACK.
041900   1010-Open-Outputs.
042000       OPEN     OUTPUT SUMMARY-FILE.
042100       IF       WS-Summ-Status NOT = "00"
042200                DISPLAY SC022 WS-Summ-Status
042300                MOVE 16 TO RETURN-CODE
042400                GOBACK.
042500       OPEN     OUTPUT OUTAGE-FILE.
042600       IF       WS-Outg-Status NOT = "00"
042700                DISPLAY SC023 WS-Outg-Status
042800                MOVE 16 TO RETURN-CODE
042900                GOBACK.
043000       OPEN     OUTPUT REPORT-FILE.
043100       IF       WS-Rept-Status NOT = "00"
043200                DISPLAY SC024 WS-Rept-Status
043300                MOVE 16 TO RETURN-CODE
043400                GOBACK.
043500       READ     MEASURE-FILE
043600                AT END SET Meas-Eof TO TRUE.
043700       IF       Meas-Eof
043800                GO TO 1000-No-Data.
043900       MOVE     Mr-Timestamp TO WS-Run-Day-Raw.
044000       MOVE     WS-Run-Day   TO WS-H1-Day.
044100       PERFORM  4000-Print-Report-Header
044200                THRU 4000-Print-Report-Header-Exit.
044300       MOVE     Mr-Duid TO WS-Cur-Duid.
044400   1000-Read-Loop.
044500       PERFORM  2100-Accumulate-Row THRU 2100-Accumulate-Row-Exit.
044600       READ     MEASURE-FILE
044700                AT END SET Meas-Eof TO TRUE.
044800       IF       Meas-Eof
044900                GO TO 1000-Last-Break.
045000       IF       Mr-Duid = WS-Cur-Duid
045100                GO TO 1000-Read-Loop.
045200       PERFORM  2900-Duid-Break THRU 2900-Duid-Break-Exit.
045300       MOVE     Mr-Duid TO WS-Cur-Duid.
045400       GO TO    1000-Read-Loop.
045500   1000-Last-Break.
045600       PERFORM  2900-Duid-Break THRU 2900-Duid-Break-Exit.
045700   1000-No-Data.
045800       PERFORM  4900-Print-Grand-Totals
045900                THRU 4900-Print-Grand-Totals-Exit.
046000       CLOSE    MEASURE-FILE SUMMARY-FILE OUTAGE-FILE REPORT-FILE.
046100   1000-Initialise-Exit.
046200       EXIT.
046300**
046400   2100-Accumulate-Row SECTION.
046500*****************************
046600       ADD      1 TO WS-Rows-Read.
046700       IF       WS-Num-Pts >= 288
046800                ADD 1 TO WS-Rows-Edited-Out
046900                GO TO 2100-Accumulate-Row-Exit.
047000       ADD      1 TO WS-Num-Pts.
047100       MOVE     Mr-Timestamp TO WS-Timestamp-Entry (WS-Num-Pts).
047200       MOVE     Mr-Power-Mw  TO WS-Power-Entry (WS-Num-Pts).
047300       ADD      Mr-Power-Mw  TO WS-Sum-Power.
047400       IF       Mr-Power-Mw = ZERO
047500                ADD 1 TO WS-Zero-Count.
047600       IF       Mr-Power-Mw < ZERO
047700                ADD 1 TO WS-Neg-Count.
047800       IF       WS-Num-Pts = 1
047900                MOVE Mr-Power-Mw TO WS-P-Min
048000                MOVE Mr-Power-Mw TO WS-P-Max
048100                GO TO 2100-Accumulate-Row-Exit.
048200       IF       Mr-Power-Mw < WS-P-Min
048300                MOVE Mr-Power-Mw TO WS-P-Min.
048400       IF       Mr-Power-Mw > WS-P-Max
048500                MOVE Mr-Power-Mw TO WS-P-Max.
048600   2100-Accumulate-Row-Exit.
048700       EXIT.
048800**
048900   2900-Duid-Break SECTION.
049000*************************
049100       PERFORM  3000-Compute-Stats THRU 3000-Compute-Stats-Exit.
049200       PERFORM  3100-Compute-Ramp-Stats
049300                THRU 3100-Compute-Ramp-Stats-Exit.
049400       PERFORM  3200-Find-Outages THRU 3200-Find-Outages-Exit.
049500       PERFORM  3300-Find-Anomalies THRU 3300-Find-Anomalies-Exit.
049600       PERFORM  3400-Set-Note-Flags THRU 3400-Set-Note-Flags-Exit.
049700       PERFORM  3500-Write-Summary THRU 3500-Write-Summary-Exit.
049800       PERFORM  4100-Print-Duid-Section
049900                THRU 4100-Print-Duid-Section-Exit.
050000       PERFORM  2950-Reset-Accumulators
050100                THRU 2950-Reset-Accumulators-Exit.
050200   2900-Duid-Break-Exit.
050300       EXIT.
050400**
050500   2950-Reset-Accumulators.
050600       MOVE     ZERO TO WS-Num-Pts WS-Sum-Power WS-Zero-Count
050700                         WS-Neg-Count WS-Outage-Count
050800                         WS-Outage-Points WS-Anomaly-Count
050900                         WS-Num-Ramp.
051000       ADD      1 TO WS-Duids-Processed.
051100   2950-Reset-Accumulators-Exit.
051200       EXIT.
051300**
051400   3000-Compute-Stats SECTION.
051500****************************
051600       COMPUTE  WS-P-Mean ROUNDED = WS-Sum-Power / WS-Num-Pts.
051700       COMPUTE  WS-Energy-Mwh ROUNDED = WS-Sum-Power * 5 / 60.
051800       COMPUTE  WS-Zero-Frac ROUNDED = WS-Zero-Count / WS-Num-Pts.
051900       COMPUTE  WS-Neg-Frac  ROUNDED = WS-Neg-Count  / WS-Num-Pts.
052000   3000-Compute-Stats-Exit.
052100       EXIT.
052200**
052300*     Ramp series is built once, sorted once, the sorted copy then
052400*     serves both the maximum (its last entry) and the 95th
052500*     percentile (linear interpolation between two order statistics).
052600**
052700   3100-Compute-Ramp-Stats SECTION.
052800********************************
052900       MOVE     ZERO TO WS-Num-Ramp WS-Ramp-Max.
053000       IF       WS-Num-Pts < 2
053100                GO TO 3100-Compute-Ramp-Stats-Exit.
053200       PERFORM  3110-Build-One-Delta
053300                VARYING WS-Pt-Sub FROM 2 BY 1
053400                UNTIL WS-Pt-Sub > WS-Num-Pts.
053500       PERFORM  3120-Sort-Ramp-Series THRU 3120-Sort-Ramp-Series-Exit.
053600       MOVE     WS-Ramp-Entry (WS-Num-Ramp) TO WS-Ramp-Max.
053700       PERFORM  3130-Ramp-95Th-Percentile
053800                THRU 3130-Ramp-95Th-Percentile-Exit.
053900   3100-Compute-Ramp-Stats-Exit.
054000       EXIT.
054100**
054200   3110-Build-One-Delta.
054300       ADD      1 TO WS-Num-Ramp.
054400       COMPUTE  WS-Delta-Entry (WS-Num-Ramp) =
054500                WS-Power-Entry (WS-Pt-Sub) -
054600                WS-Power-Entry (WS-Pt-Sub - 1).
054700       MOVE     WS-Delta-Entry (WS-Num-Ramp)
054800                TO WS-Ramp-Entry (WS-Num-Ramp).
054900**
055000   3120-Sort-Ramp-Series SECTION.
055100*******************************
055200       IF       WS-Num-Ramp < 2
055300                GO TO 3120-Sort-Ramp-Series-Exit.
055400       SET      Swap-Made TO TRUE.
055500       PERFORM  3121-One-Ramp-Sort-Pass UNTIL No-Swap-Made.
055600   3120-Sort-Ramp-Series-Exit.
055700       EXIT.
055800   3121-One-Ramp-Sort-Pass.
055900       SET      No-Swap-Made TO TRUE.
056000       PERFORM  3122-Compare-And-Swap-Ramp
056100                VARYING WS-Pt-Sub FROM 1 BY 1
056200                UNTIL WS-Pt-Sub >= WS-Num-Ramp.
056300   3122-Compare-And-Swap-Ramp.
056400       IF       WS-Ramp-Entry (WS-Pt-Sub) > WS-Ramp-Entry (WS-Pt-Sub + 1)
056500                MOVE WS-Ramp-Entry (WS-Pt-Sub) TO WS-Ramp-Temp
056600                MOVE WS-Ramp-Entry (WS-Pt-Sub + 1)
056700                     TO WS-Ramp-Entry (WS-Pt-Sub)
056800                MOVE WS-Ramp-Temp TO WS-Ramp-Entry (WS-Pt-Sub + 1)
056900                SET  Swap-Made TO TRUE.
057000**
057100   3130-Ramp-95Th-Percentile SECTION.
057200***********************************
057300       MOVE     ZERO TO WS-Ramp-95p.
057400       IF       WS-Num-Ramp = ZERO
057500                GO TO 3130-Ramp-95Th-Percentile-Exit.
057600       IF       WS-Num-Ramp = 1
057700                MOVE WS-Ramp-Entry (1) TO WS-Ramp-95p
057800                GO TO 3130-Ramp-95Th-Percentile-Exit.
057900       COMPUTE  WS-Pctl-H ROUNDED = 0.95 * (WS-Num-Ramp - 1).
058000       MOVE     WS-Pctl-H TO WS-Pctl-Lo-Idx.
058100       COMPUTE  WS-Pctl-Frac = WS-Pctl-H - WS-Pctl-Lo-Idx.
058200       ADD      1 TO WS-Pctl-Lo-Idx.
058300       COMPUTE  WS-Pctl-Hi-Idx = WS-Pctl-Lo-Idx + 1.
058400       IF       WS-Pctl-Hi-Idx > WS-Num-Ramp
058500                MOVE WS-Num-Ramp TO WS-Pctl-Hi-Idx.
058600       COMPUTE  WS-Ramp-95p ROUNDED =
058700                WS-Ramp-Entry (WS-Pctl-Lo-Idx) +
058800                (WS-Pctl-Frac *
058900                (WS-Ramp-Entry (WS-Pctl-Hi-Idx) -
059000                 WS-Ramp-Entry (WS-Pctl-Lo-Idx))).
059100   3130-Ramp-95Th-Percentile-Exit.
059200       EXIT.
059300**
059400*     Outage = a run of three or more consecutive exact-zero
059500*     readings.  One Outage-Record per run.
059600**
059700   3200-Find-Outages SECTION.
059800***************************
059900       MOVE     ZERO TO WS-Run-Len.
060000       IF       WS-Num-Pts = ZERO
060100                GO TO 3200-Find-Outages-Exit.
060200       PERFORM  3210-Scan-One-Point
060300                VARYING WS-Pt-Sub FROM 1 BY 1
060400                UNTIL WS-Pt-Sub > WS-Num-Pts.
060500       IF       WS-Run-Len >= 3
060600                COMPUTE WS-Run-Start-Sub = WS-Num-Pts - WS-Run-Len + 1
060700                PERFORM 3220-Close-Outage-Run
060800                        THRU 3220-Close-Outage-Run-Exit.
060900   3200-Find-Outages-Exit.
061000       EXIT.
061100   3210-Scan-One-Point.
061200       IF       WS-Power-Entry (WS-Pt-Sub) NOT = ZERO
061300                GO TO 3215-Break-Run.
061400       ADD      1 TO WS-Run-Len.
061500       IF       WS-Run-Len = 1
061600                MOVE WS-Pt-Sub TO WS-Run-Start-Sub.
061700       GO TO    3210-Scan-One-Point-Exit.
061800   3215-Break-Run.
061900       IF       WS-Run-Len >= 3
062000                PERFORM 3220-Close-Outage-Run
062100                        THRU 3220-Close-Outage-Run-Exit.
062200       MOVE     ZERO TO WS-Run-Len.
062300   3210-Scan-One-Point-Exit.
062400       EXIT.
062500   3220-Close-Outage-Run.
062600       ADD      1 TO WS-Outage-Count.
062700       ADD      WS-Run-Len TO WS-Outage-Points.
062800       MOVE     WS-Cur-Duid TO Ot-Duid.
062900       MOVE     WS-Timestamp-Entry (WS-Run-Start-Sub) TO Ot-Start.
063000       COMPUTE  WS-Run-End-Sub = WS-Run-Start-Sub + WS-Run-Len - 1.
063100       MOVE     WS-Timestamp-Entry (WS-Run-End-Sub) TO Ot-End.
063200       MOVE     WS-Run-Len TO Ot-Points.
063300       MOVE     SC-Outage-Record TO OF-Outage-Line.
063400       WRITE    OF-Outage-Line.
063500       ADD      1 TO WS-Rows-Written.
063600   3220-Close-Outage-Run-Exit.
063700       EXIT.
063800**
063900*     Rolling z-score - for every delta from the 6th on, look back
064000*     over up to the last 12 deltas (itself included), work out
064100*     their population mean and standard deviation, and flag the
064200*     current delta if it sits more than 3 standard deviations away.
064300**
064400   3300-Find-Anomalies SECTION.
064500******************************
064600       MOVE     ZERO TO WS-Anomaly-Count.
064700       IF       WS-Num-Ramp < 6
064800                GO TO 3300-Find-Anomalies-Exit.
064900       PERFORM  3310-Test-One-Delta
065000                VARYING WS-Delta-Idx FROM 6 BY 1
065100                UNTIL WS-Delta-Idx > WS-Num-Ramp.
065200   3300-Find-Anomalies-Exit.
065300       EXIT.
065400   3310-Test-One-Delta.
065500       COMPUTE  WS-Win-Start = WS-Delta-Idx - 11.
065600       IF       WS-Win-Start < 1
065700                MOVE 1 TO WS-Win-Start.
065800       COMPUTE  WS-Win-Size = WS-Delta-Idx - WS-Win-Start + 1.
065900       PERFORM  3320-Window-Stats THRU 3320-Window-Stats-Exit.
066000       IF       WS-Win-Sd = ZERO
066100                GO TO 3310-Test-One-Delta-Exit.
066200       COMPUTE  WS-Win-Dev = WS-Delta-Entry (WS-Delta-Idx) - WS-Win-Mean.
066300       IF       WS-Win-Dev < ZERO
066400                COMPUTE  WS-Win-Dev = WS-Win-Dev * -1.
066500       COMPUTE  WS-Win-Zscore ROUNDED = WS-Win-Dev / WS-Win-Sd.
066600       IF       WS-Win-Zscore > 3.0
066700                ADD 1 TO WS-Anomaly-Count.
066800   3310-Test-One-Delta-Exit.
066900       EXIT.
067000**
067100   3320-Window-Stats SECTION.
067200***************************
067300       MOVE     ZERO TO WS-Win-Sum.
067400       PERFORM  3321-Sum-One-Delta
067500                VARYING WS-Win-Sub FROM WS-Win-Start BY 1
067600                UNTIL WS-Win-Sub > WS-Delta-Idx.
067700       COMPUTE  WS-Win-Mean ROUNDED = WS-Win-Sum / WS-Win-Size.
067800       MOVE     ZERO TO WS-Win-Sumsq.
067900       PERFORM  3322-Sumsq-One-Delta
068000                VARYING WS-Win-Sub FROM WS-Win-Start BY 1
068100                UNTIL WS-Win-Sub > WS-Delta-Idx.
068200       COMPUTE  WS-Sqrt-Input ROUNDED = WS-Win-Sumsq / WS-Win-Size.
068300       PERFORM  8000-Calc-Square-Root THRU 8000-Calc-Square-Root-Exit.
068400       MOVE     WS-Sqrt-Result TO WS-Win-Sd.
068500   3320-Window-Stats-Exit.
068600       EXIT.
068700   3321-Sum-One-Delta.
068800       ADD      WS-Delta-Entry (WS-Win-Sub) TO WS-Win-Sum.
068900   3322-Sumsq-One-Delta.
069000       COMPUTE  WS-Win-Dev = WS-Delta-Entry (WS-Win-Sub) - WS-Win-Mean.
069100       COMPUTE  WS-Win-Sumsq ROUNDED =
069200                WS-Win-Sumsq + (WS-Win-Dev * WS-Win-Dev).
069300**
069400   3400-Set-Note-Flags SECTION.
069500*****************************
069600       MOVE     "N" TO Sm-Flag-Negative Sm-Flag-Large-Ramp
069700                        Sm-Flag-Outages Sm-Flag-Anomalies.
069800       IF       WS-Neg-Count > ZERO
069900                MOVE "Y" TO Sm-Flag-Negative.
070000       COMPUTE  WS-Ramp-Threshold ROUNDED =
070100                (WS-P-Max - WS-P-Min) * 0.2.
070200       IF       WS-Ramp-Threshold < 20.0
070300                MOVE 20.0 TO WS-Ramp-Threshold.
070400       IF       WS-Ramp-Max > WS-Ramp-Threshold
070500                MOVE "Y" TO Sm-Flag-Large-Ramp.
070600       IF       WS-Outage-Count > ZERO
070700                MOVE "Y" TO Sm-Flag-Outages.
070800       IF       WS-Anomaly-Count > ZERO
070900                MOVE "Y" TO Sm-Flag-Anomalies.
071000   3400-Set-Note-Flags-Exit.
071100       EXIT.
071200**
071300   3500-Write-Summary SECTION.
071400****************************
071500       MOVE     WS-Cur-Duid      TO Sm-Duid.
071600       MOVE     WS-Run-Day       TO Sm-Day.
071700       MOVE     WS-Num-Pts       TO Sm-N-Rows.
071800       MOVE     WS-P-Min         TO Sm-P-Min.
071900       MOVE     WS-P-Max         TO Sm-P-Max.
072000       MOVE     WS-P-Mean        TO Sm-P-Mean.
072100       MOVE     WS-Energy-Mwh    TO Sm-Energy-Mwh.
072200       MOVE     WS-Zero-Frac     TO Sm-Zero-Frac.
072300       MOVE     WS-Neg-Frac      TO Sm-Neg-Frac.
072400       MOVE     WS-Ramp-Max      TO Sm-Ramp-Max.
072500       MOVE     WS-Ramp-95p      TO Sm-Ramp-95p.
072600       MOVE     WS-Outage-Count  TO Sm-Outage-Count.
072700       MOVE     WS-Outage-Points TO Sm-Outage-Points.
072800       MOVE     WS-Anomaly-Count TO Sm-Anomalies.
072900       MOVE     SC-Summary-Record TO SF-Summary-Line.
073000       WRITE    SF-Summary-Line.
073100       ADD      1 TO WS-Rows-Written.
073200       ADD      1 TO WS-T-Duids.
073300       ADD      WS-Num-Pts TO WS-T-Rows.
073400       ADD      WS-Energy-Mwh TO WS-T-Energy.
073500       ADD      WS-Anomaly-Count TO WS-T-Anom.
073600   3500-Write-Summary-Exit.
073700       EXIT.
073800**
073900   4000-Print-Report-Header SECTION.
074000**********************************
074100       WRITE    SC-Report-Line FROM WS-Hdr1-Line
074200                AFTER ADVANCING C01.
074300       WRITE    SC-Report-Line FROM WS-Hdr2-Line.
074400   4000-Print-Report-Header-Exit.
074500       EXIT.
074600**
074700   4100-Print-Duid-Section SECTION.
074800*********************************
074900       MOVE     WS-Cur-Duid TO WS-D-Duid.
075000       WRITE    SC-Report-Line FROM WS-Duid-Line.
075100       MOVE     WS-Num-Pts TO WS-R-Rows-Ed.
075200       WRITE    SC-Report-Line FROM WS-Rows-Line.
075300       MOVE     WS-P-Min  TO WS-P-Min-Ed.
075400       MOVE     WS-P-Mean TO WS-P-Mean-Ed.
075500       MOVE     WS-P-Max  TO WS-P-Max-Ed.
075600       WRITE    SC-Report-Line FROM WS-Power-Line.
075700       MOVE     WS-Energy-Mwh TO WS-E-Energy-Ed.
075800       WRITE    SC-Report-Line FROM WS-Energy-Line.
075900       COMPUTE  WS-Zero-Pct-Ed ROUNDED = WS-Zero-Frac * 100.
076000       COMPUTE  WS-Neg-Pct-Ed  ROUNDED = WS-Neg-Frac  * 100.
076100       WRITE    SC-Report-Line FROM WS-Pct-Line.
076200       MOVE     WS-Ramp-95p TO WS-Ramp95-Ed.
076300       MOVE     WS-Ramp-Max TO WS-RampMax-Ed.
076400       WRITE    SC-Report-Line FROM WS-Ramp-Line.
076500       MOVE     WS-Outage-Count  TO WS-Outg-Seg-Ed.
076600       MOVE     WS-Outage-Points TO WS-Outg-Pts-Ed.
076700       WRITE    SC-Report-Line FROM WS-Outage-Line.
076800       PERFORM  4110-Build-Notes-Text
076900                THRU 4110-Build-Notes-Text-Exit.
077000       WRITE    SC-Report-Line FROM WS-Notes-Line.
077100   4100-Print-Duid-Section-Exit.
077200       EXIT.
077300   4110-Build-Notes-Text.
077400       MOVE     SPACES TO WS-Notes-Text.
077500       MOVE     1 TO WS-Notes-Ptr.
077600       IF       Sm-Flag-Negative = "Y"
077700                STRING "NEGATIVE DISPATCH; " DELIMITED BY SIZE
077800                       INTO WS-Notes-Text WITH POINTER WS-Notes-Ptr.
077900       IF       Sm-Flag-Large-Ramp = "Y"
078000                STRING "LARGE RAMP; " DELIMITED BY SIZE
078100                       INTO WS-Notes-Text WITH POINTER WS-Notes-Ptr.
078200       IF       Sm-Flag-Outages = "Y"
078300                STRING "OUTAGES PRESENT; " DELIMITED BY SIZE
078400                       INTO WS-Notes-Text WITH POINTER WS-Notes-Ptr.
078500       IF       Sm-Flag-Anomalies = "Y"
078600                STRING "ANOMALIES PRESENT; " DELIMITED BY SIZE
078700                       INTO WS-Notes-Text WITH POINTER WS-Notes-Ptr.
078800       IF       WS-Notes-Ptr = 1
078900                MOVE "NONE" TO WS-Notes-Text.
079000       MOVE     WS-Notes-Text TO WS-Notes-Display.
079100   4110-Build-Notes-Text-Exit.
079200       EXIT.
079300**
079400   4900-Print-Grand-Totals SECTION.
079500*********************************
079600       MOVE     WS-T-Duids  TO WS-T-Duids-Ed.
079700       MOVE     WS-T-Rows   TO WS-T-Rows-Ed.
079800       MOVE     WS-T-Energy TO WS-T-Energy-Ed.
079900       MOVE     WS-T-Anom   TO WS-T-Anom-Ed.
080000       WRITE    SC-Report-Line FROM WS-Totals-Line.
080100   4900-Print-Grand-Totals-Exit.
080200       EXIT.
080300**
080400*     Newton-Raphson square root of WS-Sqrt-Input (zero or positive),
080500*     answer left in WS-Sqrt-Result.  x(n+1) = (x(n) + a/x(n)) / 2.
080600**
080700   8000-Calc-Square-Root SECTION.
080800*******************************
080900       IF       WS-Sqrt-Input <= ZERO
081000                MOVE ZERO TO WS-Sqrt-Result
081100                GO TO 8000-Calc-Square-Root-Exit.
081200       MOVE     WS-Sqrt-Input TO WS-Sqrt-Guess.
081300       DIVIDE   2 INTO WS-Sqrt-Guess.
081400       IF       WS-Sqrt-Guess = ZERO
081500                MOVE 1 TO WS-Sqrt-Guess.
081600       MOVE     1 TO WS-Sqrt-Iter.
081700       PERFORM  8010-One-Newton-Step UNTIL WS-Sqrt-Iter > 20.
081800       MOVE     WS-Sqrt-Guess TO WS-Sqrt-Result.
081900   8000-Calc-Square-Root-Exit.
082000       EXIT.
082100   8010-One-Newton-Step.
082200       COMPUTE  WS-Sqrt-Next ROUNDED =
082300                (WS-Sqrt-Guess + (WS-Sqrt-Input / WS-Sqrt-Guess)) / 2.
082400       MOVE     WS-Sqrt-Next TO WS-Sqrt-Guess.
082500       ADD      1 TO WS-Sqrt-Iter.
082600 
082700 
