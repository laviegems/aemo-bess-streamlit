000100************************************************************************
000200***                                                                    *
000300***                 SCADA Telemetry     Next-Day Forecast              *
000400***        Reads one day of clean, sorted measurements and runs        *
000500***        an exponential smooth forward 288 intervals into the        *
000600***        next day, then flags the predicted ramps that look          *
000700***        big enough to warn the control room about.                  *
000800***                                                                    *
000900************************************************************************
001000***
001100    IDENTIFICATION          DIVISION.
001200*================================
001300***
001400        PROGRAM-ID.         SCFCST.
001500***
001600        AUTHOR.             R J HARGREAVES.
001700***
001800        INSTALLATION.       APPLEWOOD COMPUTERS.
001900***
002000        DATE-WRITTEN.       22/05/90.
002100***
002200        DATE-COMPILED.
002300***
002400        SECURITY.           COPYRIGHT (C) 1990-2026 AND LATER, APPLEWOOD
002500*                         COMPUTERS.  DISTRIBUTED UNDER THE GNU
002600*                         GENERAL PUBLIC LICENSE.  SEE THE FILE
002700*                         COPYING FOR DETAILS.
002800***
002900*    REMARKS.            THIRD PASS OF THE SCADA NIGHTLY SUITE.
003000*                        READS MEASURE-FILE (STITCH'S OUTPUT, SORTED
003100*                        BY DUID/TIMESTAMP), CONTROL-BREAKS ON DUID
003200*                        AND PROJECTS EACH UNIT FORWARD 288 INTERVALS
003300*                        INTO TOMORROW BY EXPONENTIAL SMOOTHING WITH
003400*                        MEAN REVERSION, THEN RAISES A RAMP ALERT
003500*                        WHEREVER THE PREDICTED SWING LOOKS TOO BIG.
003600***
003700*    CALLED MODULES.     NONE.
003800***
003900*    FILES USED.         MEASURE-FILE     CLEAN MEASUREMENTS I/P.
004000*                        FORECAST-FILE    NEXT DAY FORECAST O/P.
004100*                        RAMP-ALERT-FILE  FORECAST RAMP ALERTS O/P.
004200***
004300*    ERROR MESSAGES USED.
004400*                        SC031 - SC034.
004500*****
004600* CHANGES:
004700* 22/05/90 rjh - 1.0.00 CREATED.
004800* 17/11/94 rjh -    .01 MEAN-REVERSION TARGET CHANGED FROM THE LAST
004900*                       SMOOTHED VALUE TO THE FULL-DAY MEAN - A BAD
005000*                       LAST READING WAS DRAGGING THE WHOLE OF THE
005100*                       NEXT MORNING'S FORECAST WITH IT.
005200* 19/01/99 kc  - 2.0.00 Y2K - NEXT-DAY ROLLOVER REWRITTEN TO CARRY A
005300*                       FULL 4-DIGIT YEAR THROUGH THE DATE ARITHMETIC.
005400* 02/09/11 vbc -    .01 LEAP YEAR TEST ADDED TO THE NEXT-DAY ROLLOVER -
005500*                       29/02 FORECASTS WERE COMING OUT AS 01/03.
005600* 05/12/25 dcl - 3.3.00 REBUILT FOR THE NEW SCADA TELEMETRY SUITE.
005700*                       RAMP-ALERT THRESHOLD NOW DRIVEN OFF THE
005800*                       POPULATION STANDARD DEVIATION OF THE DAY'S
005900*                       OWN DELTAS RATHER THAN A FIXED FIGURE.
006000* 02/02/26 dcl -    .01 TWO SPECIAL-NAMES ENTRIES LEFT OVER FROM THE
006100*                       REBUILD TAKEN OUT - THIS PROGRAM NEVER PRINTS
006200*                       AND NEVER READS A ROW-TYPE BYTE, SO NEITHER
006300*                       TOP-OF-FORM NOR THE ROW-TYPE CLASS WAS EVER
006400*                       USED.
006500* 09/02/26 dcl -    .02 LAST SPECIAL-NAMES ENTRY (THE UPSI-0 TEST-
006600*                       MODE SWITCH) ALSO TAKEN OUT - NOTHING IN THIS
006700*                       PROGRAM EVER TESTED IT, AND WITH NOTHING LEFT
006800*                       UNDER IT THE WHOLE CONFIGURATION SECTION WENT
006900*                       TOO.  PROG-NAME NOW DISPLAYED AT START-UP, THE
007000*                       WAY BUILD-CBASIC ALWAYS HAS.
007100*****
007200************************************************************************
007300***
007400* Copyright Notice.
007500* ****************
007600***
007700* These files and programs are part of the Applewood Computers SCADA
007800* Telemetry Batch Suite and are copyright (c) Applewood Computers,
007900* 1990-2026 and later.
008000***
008100* This program is free software; you can redistribute it and/or modify it
008200* under the terms of the GNU General Public License as published by the
008300* Free Software Foundation; version 3 and later.
008400***
008500* This program is distributed in the hope that it will be useful, but
008600* WITHOUT ANY WARRANTY; without even the implied warranty of
008700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
008800* General Public License for more details.
008900***
009000************************************************************************
009100***
009200    ENVIRONMENT             DIVISION.
009300*================================
009400***
009500    INPUT-OUTPUT            SECTION.
009600    FILE-CONTROL.
009700        SELECT MEASURE-FILE    ASSIGN TO "MEASFILE"
009800                               ORGANIZATION LINE SEQUENTIAL
009900                               FILE STATUS IS WS-Meas-Status.
010000***
010100        SELECT FORECAST-FILE   ASSIGN TO "FCSTFILE"
010200                               ORGANIZATION LINE SEQUENTIAL
010300                               FILE STATUS IS WS-Fcst-Status.
010400***
010500        SELECT RAMP-ALERT-FILE ASSIGN TO "ALRTFILE"
010600                               ORGANIZATION LINE SEQUENTIAL
010700                               FILE STATUS IS WS-Alrt-Status.
010800***
010900    DATA                    DIVISION.
011000*================================
011100***
011200    FILE                    SECTION.
011300***
011400    FD  MEASURE-FILE.
011500        COPY "wsscmr.cob".
011600***
011700*     Forecast and Ramp-Alert are two record shapes out of the one
011800*     copybook, so the FD buffers here are plain and the structured
011900*     work copies live in Working-Storage, moved across field by
012000*     field just ahead of the WRITE - same arrangement as Summary.
012100***
012200    FD  FORECAST-FILE.
012300    01  FF-Forecast-Line        PIC X(40).
012400***
012500    FD  RAMP-ALERT-FILE.
012600    01  RA-Alert-Line           PIC X(40).
012700***
012800    WORKING-STORAGE SECTION.
012900*-----------------------
013000    77  Prog-Name                PIC X(17) VALUE "SCFCST (3.3.00)".
013100***
013200        COPY "wsscfc.cob".
013300***
013400    01  WS-Status-Bytes.
013500        03  WS-Meas-Status       PIC XX    VALUE ZERO.
013600        03  WS-Fcst-Status       PIC XX    VALUE ZERO.
013700        03  WS-Alrt-Status       PIC XX    VALUE ZERO.
013800        03  FILLER                PIC X(4)  VALUE SPACES.
013900***
014000    01  WS-Switches.
014100        03  WS-Meas-Eof           PIC X     VALUE "N".
014200            88  Meas-Eof                    VALUE "Y".
014300        03  FILLER                PIC X(5)  VALUE SPACES.
014400***
014500    01  WS-Counters.
014600        03  WS-Rows-Read          BINARY-LONG UNSIGNED VALUE ZERO.
014700        03  WS-Rows-Edited-Out    BINARY-LONG UNSIGNED VALUE ZERO.
014800        03  WS-Duids-Processed    BINARY-SHORT UNSIGNED VALUE ZERO.
014900        03  WS-Fcst-Rows-Written  BINARY-LONG UNSIGNED VALUE ZERO.
015000        03  WS-Fcst-Rows-Ed REDEFINES WS-Fcst-Rows-Written
015100                                    PIC 9(10).
015200        03  WS-Alert-Rows-Written BINARY-LONG UNSIGNED VALUE ZERO.
015300        03  WS-Alert-Rows-Ed REDEFINES WS-Alert-Rows-Written
015400                                    PIC 9(10).
015500        03  FILLER                PIC X(4)  VALUE SPACES.
015600***
015700    01  WS-Current-Duid-Area.
015800        03  WS-Cur-Duid           PIC X(10).
015900        03  FILLER                PIC X(6)  VALUE SPACES.
016000***
016100*     Settlement day comes off the first row read, the same as
016200*     Summary.  The forecast runs one calendar day past it, worked
016300*     out field by field below - no date-arithmetic verb on this
016400*     compiler either.
016500***
016600    01  WS-Run-Day-Area.
016700        03  WS-Run-Day-Raw        PIC X(16).
016800        03  WS-Run-Day-Split REDEFINES WS-Run-Day-Raw.
016900            05  WS-Run-Day        PIC X(10).
017000            05  FILLER            PIC X(6).
017100        03  FILLER                PIC X(4)  VALUE SPACES.
017200***
017300    01  WS-Day-Calc-Area.
017400        03  WS-Day-Calc-Raw       PIC X(10).
017500        03  WS-Day-Calc-Split REDEFINES WS-Day-Calc-Raw.
017600            05  WS-Calc-Yr        PIC 9(4).
017700            05  FILLER            PIC X.
017800            05  WS-Calc-Mo        PIC 99.
017900            05  FILLER            PIC X.
018000            05  WS-Calc-Dy        PIC 99.
018100        03  FILLER                PIC X(4)  VALUE SPACES.
018200***
018300    01  WS-Next-Day-Area.
018400        03  WS-Next-Day-Raw       PIC X(10) VALUE SPACES.
018500        03  WS-Next-Day-Split REDEFINES WS-Next-Day-Raw.
018600            05  WS-Next-Yr        PIC 9(4).
018700            05  FILLER            PIC X     VALUE "-".
018800            05  WS-Next-Mo        PIC 99.
018900            05  FILLER            PIC X     VALUE "-".
019000            05  WS-Next-Dy        PIC 99.
019100        03  FILLER                PIC X(4)  VALUE SPACES.
019200***
019300*     Days-per-month, loaded by Redefines off a row of Filler Values -
019400*     this compiler has no table-initialise verb either, so the table
019500*     is built the way the shop has always built them.
019600***
019700    01  WS-Days-Tab-Values.
019800        03  FILLER                PIC 99 VALUE 31.
019900        03  FILLER                PIC 99 VALUE 28.
020000        03  FILLER                PIC 99 VALUE 31.
020100        03  FILLER                PIC 99 VALUE 30.
020200        03  FILLER                PIC 99 VALUE 31.
020300        03  FILLER                PIC 99 VALUE 30.
020400        03  FILLER                PIC 99 VALUE 31.
020500        03  FILLER                PIC 99 VALUE 31.
020600        03  FILLER                PIC 99 VALUE 30.
020700        03  FILLER                PIC 99 VALUE 31.
020800        03  FILLER                PIC 99 VALUE 30.
020900        03  FILLER                PIC 99 VALUE 31.
021000    01  WS-Days-Tab REDEFINES WS-Days-Tab-Values.
021100        03  WS-Days-In-Month      PIC 99 OCCURS 12 TIMES.
021200***
021300    01  WS-Leap-Work.
021400        03  WS-Leap-Junk          BINARY-SHORT UNSIGNED VALUE ZERO.
021500        03  WS-Leap-Rem-4         BINARY-SHORT UNSIGNED VALUE ZERO.
021600        03  WS-Leap-Rem-100       BINARY-SHORT UNSIGNED VALUE ZERO.
021700        03  WS-Leap-Rem-400       BINARY-SHORT UNSIGNED VALUE ZERO.
021800        03  WS-Days-This-Month    BINARY-SHORT UNSIGNED VALUE ZERO.
021900        03  FILLER                PIC X(4)  VALUE SPACES.
022000***
022100*     One entry per interval read for the Duid now in progress, and
022200*     its matching smoothed/forecast state - 288 is a full day of
022300*     5 minute readings, the most any one Duid can have.
022400***
022500    01  WS-Power-Series.
022600        03  WS-Power-Entry        OCCURS 288 TIMES PIC S9(6)V9(3).
022700        03  FILLER                PIC X(4)  VALUE SPACES.
022800***
022900    01  WS-Smooth-Series.
023000        03  WS-Smooth-Entry       OCCURS 288 TIMES PIC S9(6)V9(3) COMP-3.
023100        03  FILLER                PIC X(4)  VALUE SPACES.
023200***
023300    01  WS-Forecast-Series.
023400        03  WS-Forecast-Entry     OCCURS 288 TIMES PIC S9(6)V9(3) COMP-3.
023500        03  FILLER                PIC X(4)  VALUE SPACES.
023600***
023700    01  WS-Fcst-Timestamp-Tab.
023800        03  WS-Fcst-Timestamp     OCCURS 288 TIMES PIC X(16).
023900        03  FILLER                PIC X(4)  VALUE SPACES.
024000***
024100    01  WS-Delta-Series.
024200        03  WS-Delta-Entry        OCCURS 287 TIMES PIC S9(6)V9(3).
024300        03  FILLER                PIC X(4)  VALUE SPACES.
024400***
024500    01  WS-Per-Duid-Accum.
024600        03  WS-Num-Pts            BINARY-SHORT UNSIGNED VALUE ZERO.
024700        03  WS-Sum-Power          PIC S9(9)V9(3) COMP-3 VALUE ZERO.
024800        03  WS-Mean-Level         PIC S9(6)V9(3) COMP-3 VALUE ZERO.
024900        03  WS-H-State            PIC S9(6)V9(3) COMP-3 VALUE ZERO.
025000        03  WS-Roll-H             PIC S9(6)V9(3) COMP-3 VALUE ZERO.
025100        03  WS-Pt-Sub             BINARY-SHORT UNSIGNED VALUE ZERO.
025200        03  WS-Fc-Sub             BINARY-SHORT UNSIGNED VALUE ZERO.
025300        03  WS-Num-Deltas         BINARY-SHORT UNSIGNED VALUE ZERO.
025400        03  FILLER                PIC X(4)  VALUE SPACES.
025500***
025600*     Alpha and the alert multiplier are held as working constants
025700*     rather than on a parameter file - the shop has never needed to
025800*     change either of them yet.
025900***
026000    01  WS-Smoothing-Constants.
026100        03  WS-Alpha              PIC 9V999  COMP-3 VALUE 0.300.
026200        03  WS-One-Less-Alpha     PIC 9V999  COMP-3 VALUE 0.700.
026300        03  WS-Alert-K            PIC 9V9    COMP-3 VALUE 2.0.
026400        03  FILLER                PIC X(4)  VALUE SPACES.
026500***
026600    01  WS-Threshold-Work.
026700        03  WS-Day-Sum            PIC S9(9)V9(3) COMP-3 VALUE ZERO.
026800        03  WS-Day-Mean           PIC S9(6)V9(4) COMP-3 VALUE ZERO.
026900        03  WS-Day-Sumsq          PIC S9(9)V9(4) COMP-3 VALUE ZERO.
027000        03  WS-Day-Dev            PIC S9(6)V9(4) COMP-3 VALUE ZERO.
027100        03  WS-Day-Sd             PIC S9(6)V9(4) COMP-3 VALUE ZERO.
027200        03  WS-Alert-Threshold    PIC S9(6)V9(3) COMP-3 VALUE ZERO.
027300        03  WS-Fc-Delta           PIC S9(6)V9(3) COMP-3 VALUE ZERO.
027400        03  WS-Fc-Delta-Abs       PIC 9(6)V9(3)  COMP-3 VALUE ZERO.
027500        03  FILLER                PIC X(4)  VALUE SPACES.
027600***
027700*     Timestamp building - total minutes since midnight split into
027800*     hour and minute by Divide...Remainder, the only arithmetic
027900*     verb this shop trusts for it.
028000***
028100    01  WS-Clock-Work.
028200        03  WS-Total-Min          BINARY-SHORT UNSIGNED VALUE ZERO.
028300        03  WS-Fc-Hh              PIC 99    VALUE ZERO.
028400        03  WS-Fc-Mm              PIC 99    VALUE ZERO.
028500        03  FILLER                PIC X(4)  VALUE SPACES.
028600***
028700*     Newton-Raphson square root, restated from Summary - this
028800*     compiler still has no Sqrt verb.  20 iterations, always.
028900***
029000    01  WS-Sqrt-Work.
029100        03  WS-Sqrt-Input         PIC S9(9)V9(6) COMP-3 VALUE ZERO.
029200        03  WS-Sqrt-Guess         PIC S9(9)V9(6) COMP-3 VALUE ZERO.
029300        03  WS-Sqrt-Next          PIC S9(9)V9(6) COMP-3 VALUE ZERO.
029400        03  WS-Sqrt-Result        PIC S9(9)V9(6) COMP-3 VALUE ZERO.
029500        03  WS-Sqrt-Iter          BINARY-SHORT UNSIGNED VALUE ZERO.
029600        03  FILLER                PIC X(4)  VALUE SPACES.
029700***
029800    01  Error-Messages.
029900        03  SC031                 PIC X(30)
030000                                    VALUE "SC031 Measure file missing-".
030100        03  SC032                 PIC X(30)
030200                                    VALUE "SC032 Forecast file open err-".
030300        03  SC033                 PIC X(30)
030400                                    VALUE "SC033 Ramp alert file open er".
030500        03  SC034                 PIC X(30)
030600                                    VALUE "SC034 No data to process-".
030700        03  FILLER                PIC X(4)  VALUE SPACES.
030800***
030900    PROCEDURE               DIVISION.
031000*========================
031100***
031200    0000-Main SECTION.
031300*******************
031400        DISPLAY  Prog-Name " Starting".
031500        PERFORM  1000-Initialise THRU 1000-Initialise-Exit.
031600        DISPLAY  "SCFCST ROWS READ       = " WS-Rows-Read.
031700        DISPLAY  "SCFCST ROWS EDITED OUT = " WS-Rows-Edited-Out.
031800        DISPLAY  "SCFCST DUIDS PROCESSED = " WS-Duids-Processed.
031900        DISPLAY  "SCFCST FORECAST ROWS   = " WS-Fcst-Rows-Written.
032000        DISPLAY  "SCFCST ALERT ROWS      = " WS-Alert-Rows-Written.
032100        MOVE     ZERO TO RETURN-CODE.
032200        GOBACK.
032300    0000-Main-Exit.
032400        EXIT.
032500***
032600    1000-Initialise SECTION.
032700**************************
032800        OPEN     INPUT MEASURE-FILE.
032900        IF       WS-Meas-Status = "00"
033000                 GO TO 1010-Open-Outputs.
033100        DISPLAY  SC031 WS-Meas-Status.
033200        MOVE     16 TO RETURN-CODE.
033300        GOBACK.
033400    1010-Open-Outputs.
033500        OPEN     OUTPUT FORECAST-FILE.
033600        IF       WS-Fcst-Status NOT = "00"
033700                 DISPLAY SC032 WS-Fcst-Status
033800                 MOVE 16 TO RETURN-CODE
033900                 GOBACK.
034000        OPEN     OUTPUT RAMP-ALERT-FILE.
034100        IF       WS-Alrt-Status NOT = "00"
034200                 DISPLAY SC033 WS-Alrt-Status
034300                 MOVE 16 TO RETURN-CODE
034400                 GOBACK.
034500        READ     MEASURE-FILE
034600                 AT END SET Meas-Eof TO TRUE.
034700        IF       Meas-Eof
034800                 GO TO 1000-No-Data.
034900        MOVE     Mr-Timestamp TO WS-Run-Day-Raw.
035000        MOVE     WS-Run-Day   TO WS-Day-Calc-Raw.
035100        PERFORM  1050-Compute-Next-Day
035200                 THRU 1050-Compute-Next-Day-Exit.
035300        PERFORM  1060-Build-One-Timestamp
035400                 VARYING WS-Fc-Sub FROM 1 BY 1
035500                 UNTIL WS-Fc-Sub > 288.
035600        MOVE     Mr-Duid TO WS-Cur-Duid.
035700    1000-Read-Loop.
035800        PERFORM  2100-Accumulate-Row THRU 2100-Accumulate-Row-Exit.
035900        READ     MEASURE-FILE
036000                 AT END SET Meas-Eof TO TRUE.
036100        IF       Meas-Eof
036200                 GO TO 1000-Last-Break.
036300        IF       Mr-Duid = WS-Cur-Duid
036400                 GO TO 1000-Read-Loop.
036500        PERFORM  2900-Duid-Break THRU 2900-Duid-Break-Exit.
036600        MOVE     Mr-Duid TO WS-Cur-Duid.
036700        GO TO    1000-Read-Loop.
036800    1000-Last-Break.
036900        PERFORM  2900-Duid-Break THRU 2900-Duid-Break-Exit.
037000        GO TO    1000-Close-Files.
037100    1000-No-Data.
037200        DISPLAY  SC034.
037300    1000-Close-Files.
037400        CLOSE    MEASURE-FILE FORECAST-FILE RAMP-ALERT-FILE.
037500    1000-Initialise-Exit.
037600        EXIT.
037700***
037800*     Next calendar day, worked out a field at a time - no date verb
037900*     on this compiler.  Leap February is the only month that needs
038000*     the extra test.
038100***
038200    1050-Compute-Next-Day SECTION.
038300********************************
038400        MOVE     WS-Calc-Yr TO WS-Next-Yr.
038500        MOVE     WS-Calc-Mo TO WS-Next-Mo.
038600        COMPUTE  WS-Next-Dy = WS-Calc-Dy + 1.
038700        MOVE     WS-Days-In-Month (WS-Calc-Mo) TO WS-Days-This-Month.
038800        IF       WS-Calc-Mo = 2
038900                 PERFORM 1055-Test-Leap-Year
039000                         THRU 1055-Test-Leap-Year-Exit.
039100        IF       WS-Next-Dy <= WS-Days-This-Month
039200                 GO TO 1050-Compute-Next-Day-Exit.
039300        MOVE     1 TO WS-Next-Dy.
039400        ADD      1 TO WS-Next-Mo.
039500        IF       WS-Next-Mo <= 12
039600                 GO TO 1050-Compute-Next-Day-Exit.
039700        MOVE     1 TO WS-Next-Mo.
039800        ADD      1 TO WS-Next-Yr.
039900    1050-Compute-Next-Day-Exit.
040000        EXIT.
040100    1055-Test-Leap-Year.
040200        DIVIDE   WS-Calc-Yr BY 4 GIVING WS-Leap-Junk
040300                 REMAINDER WS-Leap-Rem-4.
040400        IF       WS-Leap-Rem-4 NOT = ZERO
040500                 GO TO 1055-Test-Leap-Year-Exit.
040600        DIVIDE   WS-Calc-Yr BY 100 GIVING WS-Leap-Junk
040700                 REMAINDER WS-Leap-Rem-100.
040800        IF       WS-Leap-Rem-100 NOT = ZERO
040900                 MOVE 29 TO WS-Days-This-Month
041000                 GO TO 1055-Test-Leap-Year-Exit.
041100        DIVIDE   WS-Calc-Yr BY 400 GIVING WS-Leap-Junk
041200                 REMAINDER WS-Leap-Rem-400.
041300        IF       WS-Leap-Rem-400 = ZERO
041400                 MOVE 29 TO WS-Days-This-Month.
041500    1055-Test-Leap-Year-Exit.
041600        EXIT.
041700***
041800    1060-Build-One-Timestamp.
041900        COMPUTE  WS-Total-Min = (WS-Fc-Sub - 1) * 5.
042000        DIVIDE    WS-Total-Min BY 60 GIVING WS-Fc-Hh
042100                 REMAINDER WS-Fc-Mm.
042200        STRING   WS-Next-Day-Raw DELIMITED BY SIZE
042300                 " " DELIMITED BY SIZE
042400                 WS-Fc-Hh DELIMITED BY SIZE
042500                 ":" DELIMITED BY SIZE
042600                 WS-Fc-Mm DELIMITED BY SIZE
042700                 INTO WS-Fcst-Timestamp (WS-Fc-Sub).
042800***
042900    2100-Accumulate-Row SECTION.
043000******************************
043100        ADD      1 TO WS-Rows-Read.
043200        IF       WS-Num-Pts >= 288
043300                 ADD 1 TO WS-Rows-Edited-Out
043400                 GO TO 2100-Accumulate-Row-Exit.
043500        ADD      1 TO WS-Num-Pts.
043600        MOVE     Mr-Power-Mw TO WS-Power-Entry (WS-Num-Pts).
043700        ADD      Mr-Power-Mw TO WS-Sum-Power.
043800    2100-Accumulate-Row-Exit.
043900        EXIT.
044000***
044100    2900-Duid-Break SECTION.
044200**************************
044300        PERFORM  3000-Smooth-In-Sample
044400                 THRU 3000-Smooth-In-Sample-Exit.
044500        PERFORM  3100-Compute-Mean-Level
044600                 THRU 3100-Compute-Mean-Level-Exit.
044700        PERFORM  3200-Roll-Forward-288
044800                 THRU 3200-Roll-Forward-288-Exit.
044900        PERFORM  3300-Compute-Ramp-Threshold
045000                 THRU 3300-Compute-Ramp-Threshold-Exit.
045100        PERFORM  3400-Write-Forecasts
045200                 THRU 3400-Write-Forecasts-Exit.
045300        PERFORM  3500-Write-Ramp-Alerts
045400                 THRU 3500-Write-Ramp-Alerts-Exit.
045500        PERFORM  2950-Reset-Accumulators
045600                 THRU 2950-Reset-Accumulators-Exit.
045700    2900-Duid-Break-Exit.
045800        EXIT.
045900***
046000    2950-Reset-Accumulators.
046100        MOVE     ZERO TO WS-Num-Pts WS-Sum-Power WS-Num-Deltas.
046200        ADD      1 TO WS-Duids-Processed.
046300    2950-Reset-Accumulators-Exit.
046400        EXIT.
046500***
046600*     In-sample smoothing - Y-Hat(1) is just P(1); every reading after
046700*     that blends the previous actual with the previous smoothed
046800*     value.  The last smoothed value is the state Roll-Forward
046900*     starts from.
047000***
047100    3000-Smooth-In-Sample SECTION.
047200********************************
047300        MOVE     WS-Power-Entry (1) TO WS-Smooth-Entry (1).
047400        IF       WS-Num-Pts < 2
047500                 GO TO 3000-Smooth-Pick-State.
047600        PERFORM  3010-One-Smooth-Step
047700                 VARYING WS-Pt-Sub FROM 2 BY 1
047800                 UNTIL WS-Pt-Sub > WS-Num-Pts.
047900    3000-Smooth-Pick-State.
048000        MOVE     WS-Smooth-Entry (WS-Num-Pts) TO WS-H-State.
048100    3000-Smooth-In-Sample-Exit.
048200        EXIT.
048300    3010-One-Smooth-Step.
048400        COMPUTE  WS-Smooth-Entry (WS-Pt-Sub) ROUNDED =
048500                 (WS-Alpha * WS-Power-Entry (WS-Pt-Sub - 1)) +
048600                 (WS-One-Less-Alpha * WS-Smooth-Entry (WS-Pt-Sub - 1)).
048700***
048800    3100-Compute-Mean-Level SECTION.
048900**********************************
049000        COMPUTE  WS-Mean-Level ROUNDED = WS-Sum-Power / WS-Num-Pts.
049100    3100-Compute-Mean-Level-Exit.
049200        EXIT.
049300***
049400*     288 steps, every one a full day further past the end of the
049500*     input - the state keeps getting pulled back towards the day's
049600*     own mean, so far-out forecasts settle down rather than running
049700*     away.
049800***
049900    3200-Roll-Forward-288 SECTION.
050000********************************
050100        MOVE     WS-H-State TO WS-Roll-H.
050200        PERFORM  3210-One-Roll-Step
050300                 VARYING WS-Fc-Sub FROM 1 BY 1
050400                 UNTIL WS-Fc-Sub > 288.
050500    3200-Roll-Forward-288-Exit.
050600        EXIT.
050700    3210-One-Roll-Step.
050800        COMPUTE  WS-Roll-H ROUNDED =
050900                 (WS-Alpha * WS-Mean-Level) +
051000                 (WS-One-Less-Alpha * WS-Roll-H).
051100        MOVE     WS-Roll-H TO WS-Forecast-Entry (WS-Fc-Sub).
051200***
051300*     Threshold comes off the spread of the day's own readings, not
051400*     tomorrow's forecast - population standard deviation of the raw
051500*     deltas, Newton square root again because this compiler will
051600*     never get a Sqrt verb.
051700***
051800    3300-Compute-Ramp-Threshold SECTION.
051900**************************************
052000        MOVE     ZERO TO WS-Alert-Threshold WS-Day-Sd.
052100        IF       WS-Num-Pts < 2
052200                 GO TO 3300-Compute-Ramp-Threshold-Exit.
052300        PERFORM  3310-Build-One-Delta
052400                 VARYING WS-Pt-Sub FROM 2 BY 1
052500                 UNTIL WS-Pt-Sub > WS-Num-Pts.
052600        MOVE     ZERO TO WS-Day-Sum.
052700        PERFORM  3320-Sum-One-Delta
052800                 VARYING WS-Pt-Sub FROM 1 BY 1
052900                 UNTIL WS-Pt-Sub > WS-Num-Deltas.
053000        COMPUTE  WS-Day-Mean ROUNDED = WS-Day-Sum / WS-Num-Deltas.
053100        MOVE     ZERO TO WS-Day-Sumsq.
053200        PERFORM  3330-Sumsq-One-Delta
053300                 VARYING WS-Pt-Sub FROM 1 BY 1
053400                 UNTIL WS-Pt-Sub > WS-Num-Deltas.
053500        COMPUTE  WS-Sqrt-Input ROUNDED = WS-Day-Sumsq / WS-Num-Deltas.
053600        PERFORM  8000-Calc-Square-Root THRU 8000-Calc-Square-Root-Exit.
053700        MOVE     WS-Sqrt-Result TO WS-Day-Sd.
053800        IF       WS-Day-Sd = ZERO
053900                 GO TO 3300-Compute-Ramp-Threshold-Exit.
054000        COMPUTE  WS-Alert-Threshold ROUNDED = WS-Alert-K * WS-Day-Sd.
054100    3300-Compute-Ramp-Threshold-Exit.
054200        EXIT.
054300    3310-Build-One-Delta.
054400        ADD      1 TO WS-Num-Deltas.
054500        COMPUTE  WS-Delta-Entry (WS-Num-Deltas) =
054600                 WS-Power-Entry (WS-Pt-Sub) -
054700                 WS-Power-Entry (WS-Pt-Sub - 1).
054800    3320-Sum-One-Delta.
054900        ADD      WS-Delta-Entry (WS-Pt-Sub) TO WS-Day-Sum.
055000    3330-Sumsq-One-Delta.
055100        COMPUTE  WS-Day-Dev = WS-Delta-Entry (WS-Pt-Sub) - WS-Day-Mean.
055200        COMPUTE  WS-Day-Sumsq ROUNDED =
055300                 WS-Day-Sumsq + (WS-Day-Dev * WS-Day-Dev).
055400***
055500    3400-Write-Forecasts SECTION.
055600*******************************
055700        PERFORM  3410-Write-One-Forecast
055800                 VARYING WS-Fc-Sub FROM 1 BY 1
055900                 UNTIL WS-Fc-Sub > 288.
056000    3400-Write-Forecasts-Exit.
056100        EXIT.
056200    3410-Write-One-Forecast.
056300        MOVE     WS-Fcst-Timestamp (WS-Fc-Sub) TO Fc-Timestamp.
056400        MOVE     WS-Cur-Duid                   TO Fc-Duid.
056500        MOVE     WS-Forecast-Entry (WS-Fc-Sub) TO Fc-Power-Hat-Mw.
056600        MOVE     SC-Forecast-Record            TO FF-Forecast-Line.
056700        WRITE    FF-Forecast-Line.
056800        ADD      1 TO WS-Fcst-Rows-Written.
056900***
057000*     Forecast delta - moving a negative signed figure into the
057100*     unsigned Ramp-Alert field drops the sign for free, the same
057200*     trick Summary uses for its own ramp series.
057300***
057400    3500-Write-Ramp-Alerts SECTION.
057500********************************
057600        IF       WS-Num-Pts < 2
057700                 GO TO 3500-Write-Ramp-Alerts-Exit.
057800        IF       WS-Day-Sd = ZERO
057900                 GO TO 3500-Write-Ramp-Alerts-Exit.
058000        PERFORM  3510-Test-One-Alert
058100                 VARYING WS-Fc-Sub FROM 2 BY 1
058200                 UNTIL WS-Fc-Sub > 288.
058300    3500-Write-Ramp-Alerts-Exit.
058400        EXIT.
058500    3510-Test-One-Alert.
058600        COMPUTE  WS-Fc-Delta =
058700                 WS-Forecast-Entry (WS-Fc-Sub) -
058800                 WS-Forecast-Entry (WS-Fc-Sub - 1).
058900        MOVE     WS-Fc-Delta TO WS-Fc-Delta-Abs.
059000        IF       WS-Fc-Delta-Abs < WS-Alert-Threshold
059100                 GO TO 3510-Test-One-Alert-Exit.
059200        MOVE     WS-Fcst-Timestamp (WS-Fc-Sub) TO Ra-Timestamp.
059300        MOVE     WS-Cur-Duid                   TO Ra-Duid.
059400        MOVE     WS-Fc-Delta-Abs                TO Ra-Pred-Ramp-Mw.
059500        MOVE     SC-Ramp-Alert-Record          TO RA-Alert-Line.
059600        WRITE    RA-Alert-Line.
059700        ADD      1 TO WS-Alert-Rows-Written.
059800    3510-Test-One-Alert-Exit.
059900        EXIT.
060000***
060100*     Newton-Raphson square root of WS-Sqrt-Input (zero or positive),
060200*     answer left in WS-Sqrt-Result.  x(n+1) = (x(n) + a/x(n)) / 2.
060300***
060400    8000-Calc-Square-Root SECTION.
060500********************************
060600        IF       WS-Sqrt-Input <= ZERO
060700                 MOVE ZERO TO WS-Sqrt-Result
060800                 GO TO 8000-Calc-Square-Root-Exit.
060900        MOVE     WS-Sqrt-Input TO WS-Sqrt-Guess.
061000        DIVIDE   2 INTO WS-Sqrt-Guess.
061100        IF       WS-Sqrt-Guess = ZERO
061200                 MOVE 1 TO WS-Sqrt-Guess.
061300        MOVE     1 TO WS-Sqrt-Iter.
061400        PERFORM  8010-One-Newton-Step UNTIL WS-Sqrt-Iter > 20.
061500        MOVE     WS-Sqrt-Guess TO WS-Sqrt-Result.
061600    8000-Calc-Square-Root-Exit.
061700        EXIT.
061800    8010-One-Newton-Step.
061900        COMPUTE  WS-Sqrt-Next ROUNDED =
062000                 (WS-Sqrt-Guess + (WS-Sqrt-Input / WS-Sqrt-Guess)) / 2.
062100        MOVE     WS-Sqrt-Next TO WS-Sqrt-Guess.
062200        ADD      1 TO WS-Sqrt-Iter.
062300 
062400 
