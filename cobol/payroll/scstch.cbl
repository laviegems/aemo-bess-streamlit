000100*****************************************************************
000200*                                                               *
000300*                 SCADA Telemetry     Daily Stitch              *
000400*        Cleans and sorts one day of raw dispatch banner        *
000500*        records into the clean measurement file used by        *
000600*        the summary and forecast steps that follow it.         *
000700*                                                               *
000800*****************************************************************
000900*
001000  IDENTIFICATION          DIVISION.
001100*================================
001200*
001300      PROGRAM-ID.         SCSTCH.
001400*
001500      AUTHOR.             R J HARGREAVES.
001600*
001700      INSTALLATION.       APPLEWOOD COMPUTERS.
001800*
001900      DATE-WRITTEN.       14/09/87.
002000*
002100      DATE-COMPILED.
002200*
002300      SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER, APPLEWOOD
002400*                         COMPUTERS.  DISTRIBUTED UNDER THE GNU
002500*                         GENERAL PUBLIC LICENSE.  SEE THE FILE
002600*                         COPYING FOR DETAILS.
002700*
002800*    REMARKS.            FIRST PASS OF THE SCADA NIGHTLY SUITE.
002900*                        READS RAW-BANNER-IN, DROPS CONTROL AND
003000*                        HEADER ROWS, EDITS AND FILTERS THE DATA
003100*                        ROWS, SORTS THEM BY DUID/TIMESTAMP AND
003200*                        WRITES THE CLEAN MEASURE-FILE.
003300*
003400*    CALLED MODULES.     NONE.
003500*
003600*    FILES USED.         RAW-BANNER-IN    RAW DISPATCH INPUT.
003700*                        FILTER-IN        DUID FILTER CONTROL CARD.
003800*                        MEASURE-FILE     CLEAN MEASUREMENTS O/P.
003900*
004000*    ERROR MESSAGES USED.
004100*                        SC001 - SC004.
004200***
004300* CHANGES:
004400* 14/09/87 rjh - 1.0.00 CREATED.
004500* 02/03/91 rjh -    .01 ADDED DUID FILTER CONTROL CARD SUPPORT.
004600* 11/11/94 rjh -    .02 RAISED FILTER TABLE FROM 20 TO 50 ENTRIES.
004700* 21/02/98 kc  - 2.0.00 Y2K - SETTLEMENT DATE NOW CARRIES A FULL
004800*                       4 DIGIT YEAR THROUGHOUT.
004900* 09/12/11 vbc -    .03 SUPPORT FOR MULTI DATE FORMS REMOVED AGAIN -
005000*                       SCADA TIMESTAMPS ARE ALWAYS CCYY-MM-DD.
005100* 24/10/16 vbc -    .04 SEEN-DUID TABLE NOW USES A SEARCH VERB LOOK
005200*                       UP INSTEAD OF THE OLD LINEAR PERFORM.
005300* 04/12/25 dcl - 3.3.00 REBUILT FOR THE NEW SCADA TELEMETRY SUITE -
005400*                       RUNS AHEAD OF SCSUMM/SCFCST NIGHTLY.
005500* 13/01/26 dcl -    .01 WILDCARD "*" ON FILTER-IN NOW SHORT CIRCUITS
005600*                       THE WHOLE FILTER TABLE LOAD - TICKET SC-118.
005700* 02/02/26 dcl -    .02 ROW-TYPE BYTE NOW CHECKED AGAINST THE CLASS
005800*                       OF VALID TYPES ON THE WAY IN, SO A GARBLED
005900*                       BYTE SHOWS UP ON ITS OWN COUNT INSTEAD OF
006000*                       HIDING AMONG THE ORDINARY EDITED-OUT ROWS.
006100*                       UNUSED TOP-OF-FORM MNEMONIC TAKEN OUT.
006200* 09/02/26 dcl -    .03 UPSI-0 TEST-MODE SWITCH TAKEN OUT OF SPECIAL-
006300*                       NAMES - NOTHING IN THIS PROGRAM EVER TESTED IT.
006400*                       PROG-NAME NOW DISPLAYED AT START-UP, THE WAY
006500*                       BUILD-CBASIC ALWAYS HAS.
006600***
006700**************************************************************************
006800*
006900* Copyright Notice.
007000* ****************
007100*
007200* These files and programs are part of the Applewood Computers SCADA
007300* Telemetry Batch Suite and are copyright (c) Applewood Computers,
007400* 1987-2026 and later.
007500*
007600* This program is free software; you can redistribute it and/or modify it
007700* under the terms of the GNU General Public License as published by the
007800* Free Software Foundation; version 3 and later.
007900*
008000* This program is distributed in the hope that it will be useful, but
008100* WITHOUT ANY WARRANTY; without even the implied warranty of
008200* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
008300* General Public License for more details.
008400*
008500**************************************************************************
008600*
008700  ENVIRONMENT             DIVISION.
008800*================================
008900*
009000  CONFIGURATION           SECTION.
009100  SPECIAL-NAMES.
009200      CLASS SC-ROW-TYPE   IS "C" "I" "D".
009300*
009400  INPUT-OUTPUT            SECTION.
009500  FILE-CONTROL.
009600      SELECT RAW-BANNER-IN   ASSIGN TO "RAWBANNR"
009700                             ORGANIZATION LINE SEQUENTIAL
009800                             FILE STATUS IS WS-Raw-Status.
009900*
010000      SELECT FILTER-IN       ASSIGN TO "FILTERIN"
010100                             ORGANIZATION LINE SEQUENTIAL
010200                             FILE STATUS IS WS-Filter-Status.
010300*
010400      SELECT MEASURE-FILE    ASSIGN TO "MEASFILE"
010500                             ORGANIZATION LINE SEQUENTIAL
010600                             FILE STATUS IS WS-Meas-Status.
010700*
010800      SELECT SORT-WORK-FILE  ASSIGN TO "SCSORT1".
010900*
011000  DATA                    DIVISION.
011100*================================
011200*
011300  FILE                    SECTION.
011400*
011500  FD  RAW-BANNER-IN.
011600      COPY "wsscrb.cob".
011700*
011800  FD  FILTER-IN.
011900  01  FI-Filter-Record       PIC X(10).
012000*
012100  FD  MEASURE-FILE.
012200      COPY "wsscmr.cob".
012300*
012400  SD  SORT-WORK-FILE.
012500  01  SC-Sort-Record.
012600      03  Sr-Duid             PIC X(10).
012700      03  Sr-Timestamp        PIC X(16).
012800      03  Sr-Power-Mw         PIC S9(6)V9(3).
012900      03  FILLER              PIC X(5).
013000*
013100  WORKING-STORAGE SECTION.
013200*-----------------------
013300  77  Prog-Name               PIC X(17) VALUE "SCSTCH (3.3.00)".
013400*
013500  01  WS-Status-Bytes.
013600      03  WS-Raw-Status       PIC XX     VALUE ZERO.
013700      03  WS-Filter-Status    PIC XX     VALUE ZERO.
013800      03  WS-Meas-Status      PIC XX     VALUE ZERO.
013900      03  FILLER              PIC X(4)   VALUE SPACES.
014000*
014100  01  WS-Switches.
014200      03  WS-Raw-Eof          PIC X      VALUE "N".
014300          88  Raw-Eof                    VALUE "Y".
014400      03  WS-Filter-Eof       PIC X      VALUE "N".
014500          88  Filter-Eof                 VALUE "Y".
014600      03  WS-Sort-Eof         PIC X      VALUE "N".
014700          88  Sort-Eof                   VALUE "Y".
014800      03  WS-Filter-Wild      PIC X      VALUE "Y".
014900          88  Filter-Is-Wild              VALUE "Y".
015000      03  WS-Filter-Hit       PIC X      VALUE "N".
015100          88  Filter-Hit                  VALUE "Y".
015200      03  FILLER              PIC X(5)   VALUE SPACES.
015300*
015400  01  WS-Counters.
015500      03  WS-Rows-Read        BINARY-LONG UNSIGNED VALUE ZERO.
015600      03  WS-Rows-Edited-Out  BINARY-LONG UNSIGNED VALUE ZERO.
015700      03  WS-Rows-Bad-Type    BINARY-LONG UNSIGNED VALUE ZERO.
015800      03  WS-Rows-Filtered    BINARY-LONG UNSIGNED VALUE ZERO.
015900      03  WS-Rows-Written     BINARY-LONG UNSIGNED VALUE ZERO.
016000      03  WS-Filter-Count     BINARY-SHORT UNSIGNED VALUE ZERO.
016100      03  WS-Seen-Count       BINARY-SHORT UNSIGNED VALUE ZERO.
016200      03  WS-Sub              BINARY-SHORT UNSIGNED VALUE ZERO.
016300      03  FILLER              PIC X(4)   VALUE SPACES.
016400*
016500  01  WS-Filter-Table.
016600      03  WS-Filter-Entry     OCCURS 50 TIMES
016700                               PIC X(10).
016800      03  FILLER              PIC X(4)   VALUE SPACES.
016900*
017000  01  WS-Seen-Table.
017100      03  WS-Seen-Entry       OCCURS 200 TIMES
017200                               INDEXED BY WS-Seen-Idx
017300                               PIC X(10).
017400      03  FILLER              PIC X(4)   VALUE SPACES.
017500*
017600*     Settlement timestamp laid two ways so the edit paragraph
017700*     can get at the date and time halves without reference
017800*     modification cluttering the arithmetic further down.
017900*
018000  01  WS-Timestamp-Work.
018100      03  WS-Full-Timestamp   PIC X(16).
018200      03  WS-Date-Time REDEFINES WS-Full-Timestamp.
018300          05  WS-Date-Part    PIC X(10).
018400          05  WS-Date-Sep     PIC X.
018500          05  WS-Time-Part    PIC X(5).
018600      03  WS-Date-Numeric REDEFINES WS-Full-Timestamp
018700                               PIC 9(10).
018800      03  FILLER              PIC X(4)   VALUE SPACES.
018900*
019000*     Filter-count held both as an unsigned binary subscript and
019100*     as a zoned field for the end-of-run tallies displayed to
019200*     the operator - saves a MOVE when the totals are built.
019300*
019400  01  WS-Filter-Count-Area.
019500      03  WS-Filter-Count-Bin BINARY-SHORT UNSIGNED VALUE ZERO.
019600      03  WS-Filter-Count-Ed REDEFINES WS-Filter-Count-Bin
019700                               PIC 9(4).
019800      03  FILLER              PIC X(4)   VALUE SPACES.
019900*
020000  01  Error-Messages.
020100      03  SC001          PIC X(36)
020200           VALUE "SC001 No rows survived the filter-".
020300      03  SC002          PIC X(34)
020400           VALUE "SC002 the wildcard * to keep all.".
020500      03  SC003          PIC X(30)
020600           VALUE "SC003 Raw banner file missing-".
020700      03  SC004          PIC X(30)
020800           VALUE "SC004 Measure file create err-".
020900      03  FILLER              PIC X(4)   VALUE SPACES.
021000*
021100  PROCEDURE               DIVISION.
021200*========================
021300*
021400  0000-Main SECTION.
021500*****************
021600      DISPLAY  Prog-Name " Starting".
021700      PERFORM  1000-Initialise THRU 1000-Initialise-Exit.
021800      IF       WS-Rows-Written NOT = ZERO
021900               GO TO 0000-Main-Report.
022000      DISPLAY  SC001.
022100      DISPLAY  SC002.
022200      MOVE     16 TO RETURN-CODE.
022300      GOBACK.
022400  0000-Main-Report.
022500      DISPLAY  "SCSTCH ROWS READ      = " WS-Rows-Read.
022600      DISPLAY  "SCSTCH ROWS WRITTEN   = " WS-Rows-Written.
022700      DISPLAY  "SCSTCH ROWS EDITED OUT= " WS-Rows-Edited-Out.
022800      DISPLAY  "SCSTCH ROWS BAD TYPE  = " WS-Rows-Bad-Type.
022900      DISPLAY  "SCSTCH ROWS FILTERED  = " WS-Rows-Filtered.
023000      DISPLAY  "SCSTCH DISTINCT DUIDS = " WS-Seen-Count.
023100      MOVE     ZERO TO RETURN-CODE.
023200      GOBACK.
023300  0000-Main-Exit.
023400      EXIT.
023500*
023600  1000-Initialise SECTION.
023700************************
023800      OPEN     INPUT RAW-BANNER-IN.
023900      IF       WS-Raw-Status = "00"
024000               GO TO 1000-Load-Filter.
024100      DISPLAY  SC003 WS-Raw-Status.
024200      MOVE     16 TO RETURN-CODE.
024300      GOBACK.
024400  1000-Load-Filter.
024500      PERFORM  1100-Load-Filter-Table THRU 1100-Load-Filter-Table-Exit.
024600      SORT     SORT-WORK-FILE ON ASCENDING KEY Sr-Duid
024700                                                Sr-Timestamp
024800               INPUT PROCEDURE IS 2000-Edit-And-Release
024900                                 THRU 2000-Edit-And-Release-Exit
025000               OUTPUT PROCEDURE IS 4000-Write-Measures
025100                                 THRU 4000-Write-Measures-Exit.
025200  1000-Initialise-Exit.
025300      EXIT.
025400*
025500  1100-Load-Filter-Table SECTION.
025600*******************************
025700      OPEN     INPUT FILTER-IN.
025800      IF       WS-Filter-Status = "00"
025900               GO TO 1100-Filter-Present.
026000*             No control card present - keep every DUID.
026100      MOVE     "Y" TO WS-Filter-Wild.
026200      GO TO    1100-Load-Filter-Table-Exit.
026300  1100-Filter-Present.
026400      MOVE     "N" TO WS-Filter-Wild.
026500      READ     FILTER-IN
026600               AT END SET Filter-Eof TO TRUE.
026700      PERFORM  1110-Read-One-Filter-Card UNTIL Filter-Eof.
026800      CLOSE    FILTER-IN.
026900      GO TO    1100-Load-Filter-Table-Exit.
027000  1110-Read-One-Filter-Card.
027100      IF       FI-Filter-Record = "*"
027200               MOVE "Y" TO WS-Filter-Wild
027300               GO TO 1110-Read-One-Filter-Card-Next.
027400      ADD      1 TO WS-Filter-Count.
027500      ADD      1 TO WS-Filter-Count-Bin.
027600      MOVE     FI-Filter-Record TO WS-Filter-Entry (WS-Filter-Count).
027700      INSPECT  WS-Filter-Entry (WS-Filter-Count) CONVERTING
027800               "abcdefghijklmnopqrstuvwxyz" TO
027900               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028000  1110-Read-One-Filter-Card-Next.
028100      READ     FILTER-IN
028200               AT END SET Filter-Eof TO TRUE.
028300  1100-Load-Filter-Table-Exit.
028400      EXIT.
028500*
028600**** SORT input procedure - reads every raw banner row itself,
028700**** edits and filters it, and RELEASEs the survivors to the
028800**** sort work file.  Control returns to the SORT verb once
028900**** Raw-Eof is set.
029000*
029100  2000-Edit-And-Release SECTION.
029200******************************
029300      READ     RAW-BANNER-IN
029400               AT END SET Raw-Eof TO TRUE.
029500      PERFORM  2010-Read-And-Edit-One-Row UNTIL Raw-Eof.
029600      CLOSE    RAW-BANNER-IN.
029700      GO TO    2000-Edit-And-Release-Exit.
029800  2010-Read-And-Edit-One-Row.
029900      PERFORM  2100-Edit-One-Row THRU 2100-Edit-One-Row-Exit.
030000      READ     RAW-BANNER-IN
030100               AT END SET Raw-Eof TO TRUE.
030200  2000-Edit-And-Release-Exit.
030300      EXIT.
030400*
030500  2100-Edit-One-Row SECTION.
030600**************************
030700      ADD      1 TO WS-Rows-Read.
030800      IF       Rb-Row-Type IS NOT SC-ROW-TYPE
030900               ADD 1 TO WS-Rows-Bad-Type.
031000      IF       Rb-Row-Type = "D"
031100               GO TO 2110-Check-Value.
031200      ADD      1 TO WS-Rows-Edited-Out.
031300      GO TO    2100-Edit-One-Row-Exit.
031400  2110-Check-Value.
031500      INSPECT  Rb-Duid CONVERTING
031600               "abcdefghijklmnopqrstuvwxyz" TO
031700               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031800      IF       Rb-Scada-Value NUMERIC
031900               GO TO 2120-Check-Timestamp.
032000      ADD      1 TO WS-Rows-Edited-Out.
032100      GO TO    2100-Edit-One-Row-Exit.
032200  2120-Check-Timestamp.
032300      MOVE     Rb-Settlement-Date TO WS-Full-Timestamp.
032400      IF       WS-Date-Part (5:1) = "-" AND
032500               WS-Date-Part (8:1) = "-" AND
032600               WS-Time-Part (3:1) = ":"
032700               GO TO 2130-Filter-Row.
032800      ADD      1 TO WS-Rows-Edited-Out.
032900      GO TO    2100-Edit-One-Row-Exit.
033000  2130-Filter-Row.
033100      PERFORM  2200-Note-Duid-Seen THRU 2200-Note-Duid-Seen-Exit.
033200      IF       Filter-Is-Wild
033300               GO TO 2140-Release-Row.
033400      PERFORM  2300-Apply-Filter THRU 2300-Apply-Filter-Exit.
033500      IF       Filter-Hit
033600               GO TO 2140-Release-Row.
033700      ADD      1 TO WS-Rows-Filtered.
033800      GO TO    2100-Edit-One-Row-Exit.
033900  2140-Release-Row.
034000      MOVE     Rb-Duid            TO Sr-Duid.
034100      MOVE     Rb-Settlement-Date TO Sr-Timestamp.
034200      MOVE     Rb-Scada-Value     TO Sr-Power-Mw.
034300      RELEASE  SC-Sort-Record.
034400  2100-Edit-One-Row-Exit.
034500      EXIT.
034600*
034700  2200-Note-Duid-Seen SECTION.
034800****************************
034900      SET      WS-Seen-Idx TO 1.
035000      SEARCH   WS-Seen-Entry
035100               AT END PERFORM 2210-Add-New-Duid
035200                              THRU 2210-Add-New-Duid-Exit
035300               WHEN   WS-Seen-Entry (WS-Seen-Idx) = Rb-Duid
035400                      GO TO 2200-Note-Duid-Seen-Exit.
035500      GO TO    2200-Note-Duid-Seen-Exit.
035600  2210-Add-New-Duid.
035700      IF       WS-Seen-Count < 200
035800               ADD 1 TO WS-Seen-Count
035900               SET WS-Seen-Idx TO WS-Seen-Count
036000               MOVE Rb-Duid TO WS-Seen-Entry (WS-Seen-Idx).
036100  2210-Add-New-Duid-Exit.
036200      EXIT.
036300  2200-Note-Duid-Seen-Exit.
036400      EXIT.
036500*
036600  2300-Apply-Filter SECTION.
036700**************************
036800      MOVE     "N" TO WS-Filter-Hit.
036900      MOVE     1 TO WS-Sub.
037000      PERFORM  2310-Test-One-Filter-Entry
037100               UNTIL WS-Sub > WS-Filter-Count OR Filter-Hit.
037200  2300-Apply-Filter-Exit.
037300      EXIT.
037400  2310-Test-One-Filter-Entry.
037500      IF       WS-Filter-Entry (WS-Sub) = Rb-Duid
037600               MOVE "Y" TO WS-Filter-Hit.
037700      ADD      1 TO WS-Sub.
037800*
037900**** SORT output procedure - RETURNs the sorted rows itself and
038000**** writes the clean measurement file, falling through to the
038100**** caller of the SORT verb once the sort file is exhausted.
038200*
038300  4000-Write-Measures SECTION.
038400****************************
038500      OPEN     OUTPUT MEASURE-FILE.
038600      IF       WS-Meas-Status = "00"
038700               GO TO 4010-Return-Loop.
038800      DISPLAY  SC004 WS-Meas-Status.
038900      MOVE     16 TO RETURN-CODE.
039000      GOBACK.
039100  4010-Return-Loop.
039200      RETURN   SORT-WORK-FILE
039300               AT END SET Sort-Eof TO TRUE.
039400      PERFORM  4020-Write-One-Measure UNTIL Sort-Eof.
039500      CLOSE    MEASURE-FILE.
039600      GO TO    4000-Write-Measures-Exit.
039700  4020-Write-One-Measure.
039800      MOVE     Sr-Duid      TO Mr-Duid.
039900      MOVE     Sr-Timestamp TO Mr-Timestamp.
040000      MOVE     Sr-Power-Mw  TO Mr-Power-Mw.
040100      WRITE    SC-Measurement-Record.
040200      ADD      1 TO WS-Rows-Written.
040300      RETURN   SORT-WORK-FILE
040400               AT END SET Sort-Eof TO TRUE.
040500  4000-Write-Measures-Exit.
040600      EXIT.
040700 
040800 
