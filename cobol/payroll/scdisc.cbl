000100*****************************************************************
000200*                                                               *
000300*                 SCADA Telemetry     Duid Discovery             *
000400*        Scans one day of raw dispatch banner records and       *
000500*        ranks every Duid it finds by how many rows it owns -    *
000600*        used to spot a new unit before Stitch has a filter      *
000700*        card for it.                                            *
000800*                                                               *
000900*****************************************************************
001000*
001100   IDENTIFICATION          DIVISION.
001200*================================
001300*
001400       PROGRAM-ID.         SCDISC.
001500*
001600       AUTHOR.             R J HARGREAVES.
001700*
001800       INSTALLATION.       APPLEWOOD COMPUTERS.
001900*
002000       DATE-WRITTEN.       02/11/88.
002100*
002200       DATE-COMPILED.
002300*
002400       SECURITY.           COPYRIGHT (C) 1988-2026 AND LATER, APPLEWOOD
002500*                         COMPUTERS.  DISTRIBUTED UNDER THE GNU
002600*                         GENERAL PUBLIC LICENSE.  SEE THE FILE
002700*                         COPYING FOR DETAILS.
002800*
002900*    REMARKS.            RUNS AHEAD OF SCSTCH WHEN THE DUID FILTER
003000*                        CARD NEEDS REVIEWING - TALLIES EVERY DUID
003100*                        SEEN IN THE RAW BANNER AND RANKS THE TOP
003200*                        50 BY RECORD COUNT, DESCENDING.
003300*
003400*    CALLED MODULES.     NONE.
003500*
003600*    FILES USED.         RAW-BANNER-IN     RAW DISPATCH INPUT.
003700*                        DUID-COUNT-FILE   RANKED DUID COUNTS O/P.
003800*
003900*    ERROR MESSAGES USED.
004000*                        SC011 - SC012.
004100***
004200* CHANGES:
004300* 02/11/88 rjh - 1.0.00 CREATED.
004400* 17/06/93 rjh -    .01 RANKING TABLE RAISED FROM 100 TO 200 DUIDS.
004500* 21/02/98 kc  - 2.0.00 Y2K - HEADER-CHUNK COUNTER WIDENED TO
004600*                       9(5), THE OLD 9(3) WAS WRAPPING ON BUSY
004700*                       DAYS.
004800* 19/05/09 vbc -    .01 TOP-50 CUTOFF MADE EXPLICIT - PREVIOUSLY
004900*                       THE WHOLE RANKED TABLE WAS WRITTEN OUT.
005000* 04/12/25 dcl - 3.3.00 REBUILT FOR THE NEW SCADA TELEMETRY SUITE.
005100* 02/02/26 dcl -    .01 ROW-TYPE BYTE NOW CHECKED AGAINST THE CLASS
005200*                       OF VALID TYPES ON THE WAY IN - A GARBLED BYTE
005300*                       WAS FALLING INTO THE SAME BUCKET AS A COMMENT
005400*                       ROW AND NEVER SHOWED ON THE COUNTS.  UNUSED
005500*                       TOP-OF-FORM MNEMONIC TAKEN OUT.
005600* 09/02/26 dcl -    .02 UPSI-0 TEST-MODE SWITCH TAKEN OUT OF SPECIAL-
005700*                       NAMES - NOTHING IN THIS PROGRAM EVER TESTED IT.
005800*                       PROG-NAME NOW DISPLAYED AT START-UP, THE WAY
005900*                       BUILD-CBASIC ALWAYS HAS.
006000***
006100**************************************************************************
006200*
006300* Copyright Notice.
006400* ****************
006500*
006600* These files and programs are part of the Applewood Computers SCADA
006700* Telemetry Batch Suite and are copyright (c) Applewood Computers,
006800* 1988-2026 and later.
006900*
007000* This program is free software; you can redistribute it and/or modify it
007100* under the terms of the GNU General Public License as published by the
007200* Free Software Foundation; version 3 and later.
007300*
007400* This program is distributed in the hope that it will be useful, but
007500* WITHOUT ANY WARRANTY; without even the implied warranty of
007600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
007700* General Public License for more details.
007800*
007900**************************************************************************
008000*
008100   ENVIRONMENT             DIVISION.
008200*================================
008300*
008400   CONFIGURATION           SECTION.
008500   SPECIAL-NAMES.
008600       CLASS SC-ROW-TYPE   IS "C" "I" "D".
008700*
008800   INPUT-OUTPUT            SECTION.
008900   FILE-CONTROL.
009000       SELECT RAW-BANNER-IN   ASSIGN TO "RAWBANNR"
009100                              ORGANIZATION LINE SEQUENTIAL
009200                              FILE STATUS IS WS-Raw-Status.
009300*
009400       SELECT DUID-COUNT-FILE ASSIGN TO "DUIDCNTF"
009500                              ORGANIZATION LINE SEQUENTIAL
009600                              FILE STATUS IS WS-Cnt-Status.
009700*
009800   DATA                    DIVISION.
009900*================================
010000*
010100   FILE                    SECTION.
010200*
010300   FD  RAW-BANNER-IN.
010400       COPY "wsscrb.cob".
010500*
010600   FD  DUID-COUNT-FILE.
010700       COPY "wsscdc.cob".
010800*
010900   WORKING-STORAGE SECTION.
011000*-----------------------
011100   77  Prog-Name               PIC X(17) VALUE "SCDISC (3.3.00)".
011200*
011300   01  WS-Status-Bytes.
011400       03  WS-Raw-Status       PIC XX     VALUE ZERO.
011500       03  WS-Cnt-Status       PIC XX     VALUE ZERO.
011600       03  FILLER              PIC X(4)   VALUE SPACES.
011700*
011800   01  WS-Switches.
011900       03  WS-Raw-Eof          PIC X      VALUE "N".
012000           88  Raw-Eof                    VALUE "Y".
012100       03  WS-Swap-Made        PIC X      VALUE "N".
012200           88  Swap-Made                  VALUE "Y".
012300           88  No-Swap-Made               VALUE "N".
012400       03  FILLER              PIC X(5)   VALUE SPACES.
012500*
012600   01  WS-Counters.
012700       03  WS-Rows-Read        BINARY-LONG UNSIGNED VALUE ZERO.
012800       03  WS-Rows-Edited-Out  BINARY-LONG UNSIGNED VALUE ZERO.
012900       03  WS-Rows-Bad-Type    BINARY-LONG UNSIGNED VALUE ZERO.
013000       03  WS-Chunks-Seen      BINARY-LONG UNSIGNED VALUE ZERO.
013100       03  WS-Duids-Found      BINARY-SHORT UNSIGNED VALUE ZERO.
013200       03  WS-Rows-Written     BINARY-SHORT UNSIGNED VALUE ZERO.
013300       03  WS-Sub              BINARY-SHORT UNSIGNED VALUE ZERO.
013400       03  WS-Chunks-Seen-Ed REDEFINES WS-Chunks-Seen
013500                                PIC 9(10).
013600       03  FILLER              PIC X(4)   VALUE SPACES.
013700*
013800*     Every Duid met so far, paired with its running row count.
013900*     Ranked in place once the raw file is exhausted - see
014000*     3000-Rank-Top50.
014100*
014200   01  WS-Duid-Tally-Table.
014300       03  WS-Duid-Tally-Entry OCCURS 200 TIMES
014400                                INDEXED BY WS-Tally-Idx.
014500           05  WS-Tally-Duid    PIC X(10).
014600           05  WS-Tally-Count   BINARY-LONG UNSIGNED.
014700       03  FILLER              PIC X(4)   VALUE SPACES.
014800*
014900   01  WS-Swap-Area.
015000       03  WS-Swap-Duid        PIC X(10).
015100       03  WS-Swap-Count       BINARY-LONG UNSIGNED.
015200       03  WS-Swap-Count-Ed REDEFINES WS-Swap-Count
015300                                PIC 9(10).
015400       03  FILLER              PIC X(4)   VALUE SPACES.
015500*
015600   01  WS-Top-Cutoff-Area.
015700       03  WS-Top-Cutoff       BINARY-SHORT UNSIGNED VALUE 50.
015800       03  WS-Top-Cutoff-Ed REDEFINES WS-Top-Cutoff
015900                                PIC 9(4).
016000       03  FILLER              PIC X(4)   VALUE SPACES.
016100*
016200   01  Error-Messages.
016300       03  SC011               PIC X(30)
016400                                VALUE "SC011 Raw banner file missing-".
016500       03  SC012               PIC X(30)
016600                                VALUE "SC012 No Duids found on input.".
016700       03  FILLER              PIC X(4)   VALUE SPACES.
016800*
016900   PROCEDURE               DIVISION.
017000*========================
017100*
017200   0000-Main SECTION.
017300*****************
017400       DISPLAY  Prog-Name " Starting".
017500       PERFORM  1000-Initialise THRU 1000-Initialise-Exit.
017600       IF       WS-Duids-Found NOT = ZERO
017700                GO TO 0000-Main-Report.
017800       DISPLAY  SC012.
017900       MOVE     16 TO RETURN-CODE.
018000       GOBACK.
018100   0000-Main-Report.
018200       DISPLAY  "SCDISC CHUNKS SCANNED  = " WS-Chunks-Seen.
018300       DISPLAY  "SCDISC ROWS READ       = " WS-Rows-Read.
018400       DISPLAY  "SCDISC ROWS EDITED OUT = " WS-Rows-Edited-Out.
018500       DISPLAY  "SCDISC ROWS BAD TYPE   = " WS-Rows-Bad-Type.
018600       DISPLAY  "SCDISC DISTINCT DUIDS  = " WS-Duids-Found.
018700       DISPLAY  "SCDISC RANKED ROWS O/P = " WS-Rows-Written.
018800       MOVE     ZERO TO RETURN-CODE.
018900       GOBACK.
019000   0000-Main-Exit.
019100       EXIT.
019200*
019300   1000-Initialise SECTION.
019400************************
019500       OPEN     INPUT RAW-BANNER-IN.
019600       IF       WS-Raw-Status = "00"
019700                GO TO 1000-Read-Loop.
019800       DISPLAY  SC011 WS-Raw-Status.
019900       MOVE     16 TO RETURN-CODE.
020000       GOBACK.
020100   1000-Read-Loop.
020200       READ     RAW-BANNER-IN
020300                AT END SET Raw-Eof TO TRUE.
020400       PERFORM  1010-Read-And-Tally-One-Row UNTIL Raw-Eof.
020500       CLOSE    RAW-BANNER-IN.
020600       IF       WS-Duids-Found = ZERO
020700                GO TO 1000-Initialise-Exit.
020800       PERFORM  3000-Rank-Top50 THRU 3000-Rank-Top50-Exit.
020900       PERFORM  4000-Write-Counts THRU 4000-Write-Counts-Exit.
021000   1000-Initialise-Exit.
021100       EXIT.
021200   1010-Read-And-Tally-One-Row.
021300       PERFORM  2100-Tally-One-Row THRU 2100-Tally-One-Row-Exit.
021400       READ     RAW-BANNER-IN
021500                AT END SET Raw-Eof TO TRUE.
021600*
021700   2100-Tally-One-Row SECTION.
021800***************************
021900       ADD      1 TO WS-Rows-Read.
022000       IF       Rb-Row-Type IS NOT SC-ROW-TYPE
022100                ADD 1 TO WS-Rows-Bad-Type.
022200       IF       Rb-Row-Type = "I"
022300                ADD 1 TO WS-Chunks-Seen.
022400       IF       Rb-Row-Type = "D"
022500                GO TO 2110-Find-Or-Add-Duid.
022600       ADD      1 TO WS-Rows-Edited-Out.
022700       GO TO    2100-Tally-One-Row-Exit.
022800   2110-Find-Or-Add-Duid.
022900       INSPECT  Rb-Duid CONVERTING
023000                "abcdefghijklmnopqrstuvwxyz" TO
023100                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023200       SET      WS-Tally-Idx TO 1.
023300       SEARCH   WS-Duid-Tally-Entry
023400                AT END PERFORM 2120-Add-New-Duid
023500                               THRU 2120-Add-New-Duid-Exit
023600                WHEN   WS-Tally-Duid (WS-Tally-Idx) = Rb-Duid
023700                       ADD 1 TO WS-Tally-Count (WS-Tally-Idx).
023800   2100-Tally-One-Row-Exit.
023900       EXIT.
024000   2120-Add-New-Duid.
024100       IF       WS-Duids-Found < 200
024200                ADD 1 TO WS-Duids-Found
024300                SET WS-Tally-Idx TO WS-Duids-Found
024400                MOVE Rb-Duid TO WS-Tally-Duid (WS-Tally-Idx)
024500                MOVE 1 TO WS-Tally-Count (WS-Tally-Idx).
024600   2120-Add-New-Duid-Exit.
024700       EXIT.
024800*
024900**** Classic exchange-sort over the tally table - runs until a
025000**** whole pass makes no swap.  Order is count descending; ties
025100**** keep the order the Duids were first met in.
025200*
025300   3000-Rank-Top50 SECTION.
025400************************
025500       SET      Swap-Made TO TRUE.
025600       PERFORM  3010-One-Sort-Pass UNTIL No-Swap-Made.
025700   3000-Rank-Top50-Exit.
025800       EXIT.
025900   3010-One-Sort-Pass.
026000       SET      No-Swap-Made TO TRUE.
026100       PERFORM  3020-Compare-And-Swap
026200                VARYING WS-Sub FROM 1 BY 1
026300                UNTIL WS-Sub >= WS-Duids-Found.
026400   3020-Compare-And-Swap.
026500       IF       WS-Tally-Count (WS-Sub) < WS-Tally-Count (WS-Sub + 1)
026600           MOVE WS-Tally-Duid  (WS-Sub)     TO WS-Swap-Duid
026700           MOVE WS-Tally-Count (WS-Sub)     TO WS-Swap-Count
026800           MOVE WS-Tally-Duid  (WS-Sub + 1) TO WS-Tally-Duid (WS-Sub)
026900           MOVE WS-Tally-Count (WS-Sub + 1) TO WS-Tally-Count (WS-Sub)
027000           MOVE WS-Swap-Duid   TO WS-Tally-Duid  (WS-Sub + 1)
027100           MOVE WS-Swap-Count  TO WS-Tally-Count (WS-Sub + 1)
027200           SET  Swap-Made TO TRUE.
027300*
027400   4000-Write-Counts SECTION.
027500***************************
027600       OPEN     OUTPUT DUID-COUNT-FILE.
027700       IF       WS-Cnt-Status = "00"
027800                GO TO 4010-Decide-Cutoff.
027900       DISPLAY  "SCDISC DUID COUNT FILE OPEN ERROR-" WS-Cnt-Status.
028000       MOVE     16 TO RETURN-CODE.
028100       GOBACK.
028200   4010-Decide-Cutoff.
028300       IF       WS-Duids-Found < WS-Top-Cutoff
028400                MOVE WS-Duids-Found TO WS-Top-Cutoff.
028500       MOVE     1 TO WS-Sub.
028600       PERFORM  4020-Write-One-Count
028700                VARYING WS-Sub FROM 1 BY 1
028800                UNTIL WS-Sub > WS-Top-Cutoff.
028900       CLOSE    DUID-COUNT-FILE.
029000   4000-Write-Counts-Exit.
029100       EXIT.
029200   4020-Write-One-Count.
029300       MOVE     WS-Tally-Duid (WS-Sub)  TO Dc-Duid.
029400       MOVE     WS-Tally-Count (WS-Sub) TO Dc-Count.
029500       WRITE    SC-Duid-Count-Record.
029600       ADD      1 TO WS-Rows-Written.
029700 
029800 
