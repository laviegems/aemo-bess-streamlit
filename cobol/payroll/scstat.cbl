000100************************************************************************
000200***                                                                    *
000300***                 SCADA Telemetry     Operator Status                *
000400***        Reads the day's per-Duid summaries, decides whether the     *
000500***        night's running was clean or needs flagging to the          *
000600***        control room, and writes the one-line status the react      *
000700***        agent reads first thing in the morning.                     *
000800***                                                                    *
000900************************************************************************
001000***
001100    IDENTIFICATION          DIVISION.
001200*================================
001300***
001400        PROGRAM-ID.         SCSTAT.
001500***
001600        AUTHOR.             R J HARGREAVES.
001700***
001800        INSTALLATION.       APPLEWOOD COMPUTERS.
001900***
002000        DATE-WRITTEN.       14/09/90.
002100***
002200        DATE-COMPILED.
002300***
002400        SECURITY.           COPYRIGHT (C) 1990-2026 AND LATER, APPLEWOOD
002500*                         COMPUTERS.  DISTRIBUTED UNDER THE GNU
002600*                         GENERAL PUBLIC LICENSE.  SEE THE FILE
002700*                         COPYING FOR DETAILS.
002800***
002900*    REMARKS.            LAST PASS OF THE SCADA NIGHTLY SUITE.
003000*                        READS SUMMARY-FILE (SUMMARY'S OUTPUT), WORKS
003100*                        OUT WHETHER ANY DUID LOOKS BAD ENOUGH TO CALL
003200*                        THE NIGHT CRITICAL, AND WRITES ONE STATUS-
003300*                        RECORD FOR THE DAY - BUT ONLY ONCE.  A SECOND
003400*                        RUN FOR A DAY ALREADY ON FILE IS A NO-OP.
003500***
003600*    CALLED MODULES.     NONE.
003700***
003800*    FILES USED.         SUMMARY-FILE     PER-DUID SUMMARY I/P.
003900*                        STATUS-FILE      OPERATOR STATUS I-O.
004000***
004100*    ERROR MESSAGES USED.
004200*                        SC041 - SC042.
004300*****
004400* CHANGES:
004500* 14/09/90 rjh - 1.0.00 CREATED.
004600* 23/02/95 rjh -    .01 CRITICAL TEST NOW LOOKS AT EVERY DUID IN THE
004700*                       DAY, NOT JUST THE FIRST ONE OVER A LIMIT -
004800*                       OPERATIONS WANTED THE WORST OFFENDERS NAMED.
004900* 21/01/99 kc  - 2.0.00 Y2K - SETTLEMENT DAY NO LONGER CARRIED AS A
005000*                       2-DIGIT YEAR IN THE STATUS RECORD.
005100* 11/06/13 vbc -    .01 IDEMPOTENCY CHECK ADDED - A RERUN OF THIS JOB
005200*                       AFTER A RESTART WAS DOUBLING UP THE STATUS
005300*                       FILE FOR THE SAME DAY.
005400* 05/12/25 dcl - 3.3.00 REBUILT FOR THE NEW SCADA TELEMETRY SUITE.
005500*                       CALLOUTS NOW CARRY THE RAMP FIGURE AS WELL AS
005600*                       THE ANOMALY COUNT, AT OPERATIONS' REQUEST.
005700* 02/02/26 dcl -    .01 CALLOUT TEXT WAS CARRYING THE LEADING BLANKS
005800*                       OFF THE RAMP AND ANOMALY EDITED FIELDS - BAD
005900*                       SIX-DIGIT RAMP FIGURES WERE ALSO BEING CUT
006000*                       DOWN TO FIVE.  FIELD WIDENED, EDITED FIELDS
006100*                       NOW LEFT-JUSTIFIED BEFORE THE STRING.  SPECIAL-
006200*                       NAMES ENTRIES THAT NOTHING IN THIS PROGRAM EVER
006300*                       USED ALSO TAKEN OUT.
006400* 09/02/26 dcl -    .02 LAST SPECIAL-NAMES ENTRY (THE UPSI-0 TEST-
006500*                       MODE SWITCH) ALSO TAKEN OUT - NOTHING IN THIS
006600*                       PROGRAM EVER TESTED IT, AND WITH NOTHING LEFT
006700*                       UNDER IT THE WHOLE CONFIGURATION SECTION WENT
006800*                       TOO.  PROG-NAME NOW DISPLAYED AT START-UP, THE
006900*                       WAY BUILD-CBASIC ALWAYS HAS.
007000*****
007100************************************************************************
007200***
007300* Copyright Notice.
007400* ****************
007500***
007600* These files and programs are part of the Applewood Computers SCADA
007700* Telemetry Batch Suite and are copyright (c) Applewood Computers,
007800* 1990-2026 and later.
007900***
008000* This program is free software; you can redistribute it and/or modify it
008100* under the terms of the GNU General Public License as published by the
008200* Free Software Foundation; version 3 and later.
008300***
008400* This program is distributed in the hope that it will be useful, but
008500* WITHOUT ANY WARRANTY; without even the implied warranty of
008600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
008700* General Public License for more details.
008800***
008900************************************************************************
009000***
009100    ENVIRONMENT             DIVISION.
009200*================================
009300***
009400    INPUT-OUTPUT            SECTION.
009500    FILE-CONTROL.
009600        SELECT SUMMARY-FILE    ASSIGN TO "SUMMFILE"
009700                               ORGANIZATION LINE SEQUENTIAL
009800                               FILE STATUS IS WS-Summ-Status.
009900***
010000        SELECT STATUS-FILE     ASSIGN TO "STATFILE"
010100                               ORGANIZATION LINE SEQUENTIAL
010200                               FILE STATUS IS WS-Stat-Status.
010300***
010400    DATA                    DIVISION.
010500*================================
010600***
010700    FILE                    SECTION.
010800***
010900    FD  SUMMARY-FILE.
011000    01  SF-Summary-Line         PIC X(104).
011100***
011200    FD  STATUS-FILE.
011300        COPY "wsscst.cob".
011400***
011500    WORKING-STORAGE SECTION.
011600*-----------------------
011700    77  Prog-Name                PIC X(17) VALUE "SCSTAT (3.3.00)".
011800***
011900*     Work copy of the Summary record - the same copybook also
012000*     carries the Outage-Record shape, unused here, same arrangement
012100*     Summary itself uses the other way round.
012200***
012300        COPY "wsscsm.cob".
012400***
012500    01  WS-Status-Bytes.
012600        03  WS-Summ-Status       PIC XX    VALUE ZERO.
012700        03  WS-Stat-Status       PIC XX    VALUE ZERO.
012800        03  FILLER                PIC X(4)  VALUE SPACES.
012900***
013000    01  WS-Switches.
013100        03  WS-Summ-Eof           PIC X     VALUE "N".
013200            88  Summ-Eof                    VALUE "Y".
013300        03  WS-Stat-Eof           PIC X     VALUE "N".
013400            88  Stat-Eof                    VALUE "Y".
013500        03  WS-No-Summaries       PIC X     VALUE "N".
013600            88  No-Summaries                VALUE "Y".
013700        03  WS-Critical           PIC X     VALUE "N".
013800            88  Is-Critical                 VALUE "Y".
013900        03  WS-Cache-Hit          PIC X     VALUE "N".
014000            88  Cache-Hit                   VALUE "Y".
014100        03  WS-Stat-File-Flag     PIC X     VALUE "Y".
014200            88  Stat-File-Exists            VALUE "Y".
014300            88  Stat-File-Not-Found         VALUE "N".
014400        03  FILLER                PIC X(4)  VALUE SPACES.
014500***
014600    01  WS-Counters.
014700        03  WS-Rows-Read          BINARY-LONG UNSIGNED VALUE ZERO.
014800        03  WS-Rows-Read-Ed REDEFINES WS-Rows-Read
014900                                    PIC 9(10).
015000        03  WS-Callouts-Written   BINARY-SHORT UNSIGNED VALUE ZERO.
015100        03  WS-Callouts-Written-Ed REDEFINES WS-Callouts-Written
015200                                    PIC 9(4).
015300        03  WS-Status-Written     BINARY-SHORT UNSIGNED VALUE ZERO.
015400        03  WS-Status-Written-Ed REDEFINES WS-Status-Written
015500                                    PIC 9(4).
015600        03  FILLER                PIC X(4)  VALUE SPACES.
015700***
015800    01  WS-Run-Day-Area.
015900        03  WS-Run-Day            PIC X(10) VALUE SPACES.
016000        03  FILLER                PIC X(6)  VALUE SPACES.
016100***
016200*     One entry per Duid summarised for the day - 500 is generous
016300*     for the number of Scada units this shop has ever had to carry.
016400***
016500    01  WS-Summary-Tab.
016600        03  WS-Summ-Entry         OCCURS 500 TIMES.
016700            05  WS-Summ-Duid      PIC X(10).
016800            05  WS-Summ-Anomalies PIC 9(4).
016900            05  WS-Summ-Ramp-Max  PIC 9(6)V99.
017000            05  WS-Summ-Zero-Frac PIC 9V9(4).
017100        03  FILLER                PIC X(4)  VALUE SPACES.
017200***
017300    01  WS-Summ-Work.
017400        03  WS-Summ-Count         BINARY-SHORT UNSIGNED VALUE ZERO.
017500        03  WS-Summ-Sub           BINARY-SHORT UNSIGNED VALUE ZERO.
017600        03  FILLER                PIC X(4)  VALUE SPACES.
017700***
017800*     Message is built up with String, the way Summary builds its
017900*     Notes line.  Zero-suppressed fields print with leading blanks,
018000*     so before each one goes into the String we step a subscript
018100*     past the blanks the same way 2120-Check-Timestamp in Stitch
018200*     steps past punctuation - then String the edited field from
018300*     that position on, which Delimited By Size takes clean to the
018400*     end of the item.
018500***
018600    01  WS-Message-Work.
018700        03  WS-Status-Text        PIC X(240) VALUE SPACES.
018800        03  WS-Status-Ptr         BINARY-SHORT UNSIGNED VALUE 1.
018900        03  WS-Ramp-Ed            PIC ZZZZZ9.9.
019000        03  WS-Ramp-Trim-Sub      BINARY-SHORT UNSIGNED VALUE 1.
019100        03  WS-Anom-Ed            PIC ZZZ9.
019200        03  WS-Anom-Trim-Sub      BINARY-SHORT UNSIGNED VALUE 1.
019300        03  FILLER                PIC X(4)  VALUE SPACES.
019400***
019500    01  Error-Messages.
019600        03  SC041                 PIC X(30)
019700                                    VALUE "SC041 Summary file open err-".
019800        03  SC042                 PIC X(30)
019900                                    VALUE "SC042 Status file open error-".
020000        03  FILLER                PIC X(4)  VALUE SPACES.
020100***
020200    PROCEDURE               DIVISION.
020300*========================
020400***
020500    0000-Main SECTION.
020600*******************
020700        DISPLAY  Prog-Name " Starting".
020800        PERFORM  1000-Initialise THRU 1000-Initialise-Exit.
020900        IF       Cache-Hit
021000                 DISPLAY "SCSTAT STATUS ALREADY ON FILE FOR " WS-Run-Day
021100                 MOVE ZERO TO RETURN-CODE
021200                 GOBACK.
021300        PERFORM  2000-Classify-Severity
021400                 THRU 2000-Classify-Severity-Exit.
021500        PERFORM  3000-Compose-Message THRU 3000-Compose-Message-Exit.
021600        PERFORM  4000-Write-Status THRU 4000-Write-Status-Exit.
021700        DISPLAY  "SCSTAT SUMMARY ROWS READ   = " WS-Rows-Read.
021800        DISPLAY  "SCSTAT CALLOUTS WRITTEN    = " WS-Callouts-Written.
021900        DISPLAY  "SCSTAT STATUS RECS WRITTEN = " WS-Status-Written.
022000        MOVE     ZERO TO RETURN-CODE.
022100        GOBACK.
022200    0000-Main-Exit.
022300        EXIT.
022400***
022500    1000-Initialise SECTION.
022600**************************
022700        PERFORM  1100-Read-Summaries THRU 1100-Read-Summaries-Exit.
022800        PERFORM  1500-Check-Idempotency
022900                 THRU 1500-Check-Idempotency-Exit.
023000    1000-Initialise-Exit.
023100        EXIT.
023200***
023300    1100-Read-Summaries SECTION.
023400******************************
023500        MOVE     ZERO TO WS-Summ-Count.
023600        OPEN     INPUT SUMMARY-FILE.
023700        IF       WS-Summ-Status = "35"
023800                 SET No-Summaries TO TRUE
023900                 GO TO 1100-Read-Summaries-Exit.
024000        IF       WS-Summ-Status NOT = "00"
024100                 DISPLAY SC041 WS-Summ-Status
024200                 MOVE 16 TO RETURN-CODE
024300                 GOBACK.
024400        PERFORM  1110-Read-One-Summary UNTIL Summ-Eof.
024500        CLOSE    SUMMARY-FILE.
024600        IF       WS-Summ-Count = ZERO
024700                 SET No-Summaries TO TRUE.
024800    1100-Read-Summaries-Exit.
024900        EXIT.
025000    1110-Read-One-Summary.
025100        READ     SUMMARY-FILE
025200                 AT END SET Summ-Eof TO TRUE.
025300        IF       Summ-Eof
025400                 GO TO 1110-Read-One-Summary-Exit.
025500        ADD      1 TO WS-Rows-Read.
025600        IF       WS-Summ-Count >= 500
025700                 GO TO 1110-Read-One-Summary-Exit.
025800        MOVE     SF-Summary-Line TO SC-Summary-Record.
025900        ADD      1 TO WS-Summ-Count.
026000        MOVE     Sm-Duid       TO WS-Summ-Duid (WS-Summ-Count).
026100        MOVE     Sm-Anomalies  TO WS-Summ-Anomalies (WS-Summ-Count).
026200        MOVE     Sm-Ramp-Max   TO WS-Summ-Ramp-Max (WS-Summ-Count).
026300        MOVE     Sm-Zero-Frac  TO WS-Summ-Zero-Frac (WS-Summ-Count).
026400        IF       WS-Summ-Count = 1
026500                 MOVE Sm-Day TO WS-Run-Day.
026600    1110-Read-One-Summary-Exit.
026700        EXIT.
026800***
026900    1500-Check-Idempotency SECTION.
027000*********************************
027100        SET      Stat-File-Exists TO TRUE.
027200        OPEN     INPUT STATUS-FILE.
027300        IF       WS-Stat-Status = "35"
027400                 SET Stat-File-Not-Found TO TRUE
027500                 GO TO 1500-Check-Idempotency-Exit.
027600        IF       WS-Stat-Status NOT = "00"
027700                 DISPLAY SC042 WS-Stat-Status
027800                 MOVE 16 TO RETURN-CODE
027900                 GOBACK.
028000        PERFORM  1510-Scan-One-Status UNTIL Stat-Eof OR Cache-Hit.
028100        CLOSE    STATUS-FILE.
028200    1500-Check-Idempotency-Exit.
028300        EXIT.
028400    1510-Scan-One-Status.
028500        READ     STATUS-FILE
028600                 AT END SET Stat-Eof TO TRUE.
028700        IF       Stat-Eof
028800                 GO TO 1510-Scan-One-Status-Exit.
028900        IF       St-Day = WS-Run-Day
029000                 SET Cache-Hit TO TRUE.
029100    1510-Scan-One-Status-Exit.
029200        EXIT.
029300***
029400*     Critical if any one Duid in the day breaches any one of the
029500*     three limits - the whole table is walked so the callout list
029600*     below can name every Duid that qualifies, not just the first.
029700***
029800    2000-Classify-Severity SECTION.
029900*********************************
030000        PERFORM  2010-Test-One-Summary
030100                 VARYING WS-Summ-Sub FROM 1 BY 1
030200                 UNTIL WS-Summ-Sub > WS-Summ-Count.
030300    2000-Classify-Severity-Exit.
030400        EXIT.
030500    2010-Test-One-Summary.
030600        IF       WS-Summ-Anomalies (WS-Summ-Sub) > 3
030700                 SET Is-Critical TO TRUE.
030800        IF       WS-Summ-Zero-Frac (WS-Summ-Sub) > 0.2
030900                 SET Is-Critical TO TRUE.
031000        IF       WS-Summ-Ramp-Max (WS-Summ-Sub) > 30
031100                 SET Is-Critical TO TRUE.
031200***
031300    3000-Compose-Message SECTION.
031400*******************************
031500        MOVE     SPACES TO WS-Status-Text.
031600        MOVE     1 TO WS-Status-Ptr.
031700        IF       No-Summaries
031800                 STRING "No analysis available yet." DELIMITED BY SIZE
031900                        INTO WS-Status-Text WITH POINTER WS-Status-Ptr
032000                 GO TO 3000-Compose-Message-Exit.
032100        IF       NOT Is-Critical
032200                 STRING "All systems nominal." DELIMITED BY SIZE
032300                        INTO WS-Status-Text WITH POINTER WS-Status-Ptr
032400                 GO TO 3000-Compose-Message-Exit.
032500        STRING   "WARNING: Elevated risk. " DELIMITED BY SIZE
032600                 INTO WS-Status-Text WITH POINTER WS-Status-Ptr.
032700        MOVE     ZERO TO WS-Callouts-Written.
032800        PERFORM  3100-Build-Callout
032900                 VARYING WS-Summ-Sub FROM 1 BY 1
033000                 UNTIL WS-Summ-Sub > WS-Summ-Count
033100                 OR WS-Callouts-Written >= 5.
033200    3000-Compose-Message-Exit.
033300        EXIT.
033400    3100-Build-Callout.
033500        IF       WS-Summ-Anomalies (WS-Summ-Sub) = ZERO
033600                 AND WS-Summ-Ramp-Max (WS-Summ-Sub) = ZERO
033700                 GO TO 3100-Build-Callout-Exit.
033800        IF       WS-Callouts-Written > ZERO
033900                 STRING "; " DELIMITED BY SIZE
034000                        INTO WS-Status-Text WITH POINTER WS-Status-Ptr.
034100        MOVE     WS-Summ-Ramp-Max (WS-Summ-Sub) TO WS-Ramp-Ed.
034200        MOVE     WS-Summ-Anomalies (WS-Summ-Sub) TO WS-Anom-Ed.
034300        MOVE     1 TO WS-Ramp-Trim-Sub.
034400        MOVE     1 TO WS-Anom-Trim-Sub.
034500        PERFORM  3110-Skip-Ramp-Blank
034600                 UNTIL WS-Ramp-Trim-Sub >= 8
034700                 OR WS-Ramp-Ed (WS-Ramp-Trim-Sub:1) NOT = SPACE.
034800        PERFORM  3120-Skip-Anom-Blank
034900                 UNTIL WS-Anom-Trim-Sub >= 4
035000                 OR WS-Anom-Ed (WS-Anom-Trim-Sub:1) NOT = SPACE.
035100        STRING   WS-Summ-Duid (WS-Summ-Sub) DELIMITED BY SPACE
035200                 ": anomalies=" DELIMITED BY SIZE
035300                 WS-Anom-Ed (WS-Anom-Trim-Sub:) DELIMITED BY SIZE
035400                 ", ramp_max=" DELIMITED BY SIZE
035500                 WS-Ramp-Ed (WS-Ramp-Trim-Sub:) DELIMITED BY SIZE
035600                 " MW/5min" DELIMITED BY SIZE
035700                 INTO WS-Status-Text WITH POINTER WS-Status-Ptr.
035800        ADD      1 TO WS-Callouts-Written.
035900    3100-Build-Callout-Exit.
036000        EXIT.
036100    3110-Skip-Ramp-Blank.
036200        ADD      1 TO WS-Ramp-Trim-Sub.
036300    3120-Skip-Anom-Blank.
036400        ADD      1 TO WS-Anom-Trim-Sub.
036500***
036600    4000-Write-Status SECTION.
036700****************************
036800        MOVE     WS-Run-Day     TO St-Day.
036900        MOVE     WS-Status-Text TO St-Message.
037000        IF       Stat-File-Not-Found
037100                 OPEN OUTPUT STATUS-FILE
037200        ELSE
037300                 OPEN EXTEND STATUS-FILE.
037400        IF       WS-Stat-Status NOT = "00"
037500                 DISPLAY SC042 WS-Stat-Status
037600                 MOVE 16 TO RETURN-CODE
037700                 GOBACK.
037800        WRITE    SC-Status-Record.
037900        ADD      1 TO WS-Status-Written.
038000        CLOSE    STATUS-FILE.
038100    4000-Write-Status-Exit.
038200        EXIT.
038300 
038400 
